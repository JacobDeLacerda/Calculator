000100*===================================================*                     
000200* BOOK    : FCLRPT                                  *                     
000300* AUTOR   : RMS                                     *                     
000400* EMPRESA : FOURSYS                                 *                     
000500* OBJETIVO: LINHAS DE IMPRESSAO DO RELATORIO DE      *                    
000600*           AMORTIZACAO DA UNIDADE LOAN-CALC         *                    
000700*           (IMAGEM DE IMPRESSAO DE 132 COLUNAS).    *                    
000800*---------------------------------------------------*                     
000900*     AMENDMENT HISTORY                                                   
001000*                                                                         
001100*     DATE       AUTOR   CHAMADO     DESCRICAO                            
001200*     -------    -----   --------    --------------------                 
001300*     14/11/91   RMS     FC-0118     VERSAO INICIAL, LINHAS               
001400*                                    DESTACADAS DO BOOK                   
001500*                                    FCLREC.                      FC0118  
001600*     09/02/99   CAF     FC-0240     REVISAO ANO 2000, SEM                
001700*                                    CAMPOS DE DATA AFETADOS.     Y2K0240 
001800*     12/06/01   WBC     FC-0255     CORRIGIDOS OS FILLERS DAS            
001900*                                    LINHAS DE IMPRESSAO PARA             
002000*                                    FECHAREM EXATAMENTE EM               
002100*                                    132 BYTES (REGISTRO DE               
002200*                                    IMPRESSORA PADRAO).          FC0255  
002300*===================================================*                     
002400*                                                                         
002500 01  WRK-RPT-CABEC1.                                                      
002600     05  FILLER                PIC X(03)  VALUE SPACES.                   
002700     05  FILLER                PIC X(45)  VALUE                           
002800         'FINCALC PRO - RELATORIO DE AMORTIZACAO'.                        
002900     05  FILLER                PIC X(14)  VALUE 'PEDIDO NO.: '.           
003000     05  WRK-RPT-REQ-ID        PIC X(06)  VALUE SPACES.                   
003100     05  FILLER                PIC X(64)  VALUE SPACES.                   
003200*                                                                         
003300 01  WRK-RPT-CABEC2.                                                      
003400     05  FILLER                PIC X(03)  VALUE SPACES.                   
003500     05  FILLER                PIC X(16)  VALUE 'VALOR DO EMPR: '.        
003600     05  WRK-RPT-PRINCIPAL-ED  PIC ZZ,ZZZ,ZZ9.99.                         
003700     05  FILLER                PIC X(05)  VALUE SPACES.                   
003800     05  FILLER                PIC X(10)  VALUE 'TAXA A.A:'.              
003900     05  WRK-RPT-RATE-ED       PIC ZZZ.9999.                              
004000     05  FILLER                PIC X(03)  VALUE '%  '.                    
004100     05  FILLER                PIC X(08)  VALUE 'PRAZO: '.                
004200     05  WRK-RPT-YEARS-ED      PIC ZZ9.99.                                
004300     05  FILLER                PIC X(06)  VALUE ' ANOS '.                 
004400     05  FILLER                PIC X(54)  VALUE SPACES.                   
004500*                                                                         
004600 01  WRK-RPT-CABEC3.                                                      
004700     05  FILLER                PIC X(03)  VALUE SPACES.                   
004800     05  FILLER                PIC X(12)  VALUE 'PAGTOS/ANO ('.           
004900     05  FILLER                PIC X(06)  VALUE 'FREQ):'.                 
005000     05  WRK-RPT-FREQ-ED       PIC ZZ9.                                   
005100     05  FILLER                PIC X(05)  VALUE SPACES.                   
005200     05  FILLER                PIC X(14)  VALUE 'EXTRA/PERIODO:'.         
005300     05  WRK-RPT-EXTRA-ED      PIC ZZ,ZZZ,ZZ9.99.                         
005400     05  FILLER                PIC X(05)  VALUE SPACES.                   
005500     05  FILLER                PIC X(16)  VALUE 'PRESTACAO CALC:'.        
005600     05  WRK-RPT-PAYMENT-ED    PIC ZZ,ZZZ,ZZ9.99.                         
005700     05  FILLER                PIC X(42)  VALUE SPACES.                   
005800*                                                                         
005900 01  WRK-RPT-COLHD1.                                                      
006000     05  FILLER                PIC X(03)  VALUE SPACES.                   
006100     05  FILLER                PIC X(11)  VALUE 'PAGTO NO.'.              
006200     05  FILLER                PIC X(03)  VALUE SPACES.                   
006300     05  FILLER                PIC X(17)  VALUE 'SALDO INICIAL'.          
006400     05  FILLER                PIC X(03)  VALUE SPACES.                   
006500     05  FILLER                PIC X(14)  VALUE 'PRESTACAO'.              
006600     05  FILLER                PIC X(03)  VALUE SPACES.                   
006700     05  FILLER                PIC X(14)  VALUE 'PRINCIPAL'.              
006800     05  FILLER                PIC X(03)  VALUE SPACES.                   
006900     05  FILLER                PIC X(14)  VALUE 'JUROS'.                  
007000     05  FILLER                PIC X(03)  VALUE SPACES.                   
007100     05  FILLER                PIC X(17)  VALUE 'SALDO FINAL'.            
007200     05  FILLER                PIC X(27)  VALUE SPACES.                   
007300*                                                                         
007400*    LINHA DETALHE DE UM PERIODO DO CRONOGRAMA DE                         
007500*    AMORTIZACAO, VALORES EDITADOS COM VIRGULA DE MILHAR                  
007600*    E 2 CASAS DECIMAIS.                                                  
007700*                                                                         
007800 01  WRK-RPT-DETALHE.                                                     
007900     05  FILLER                PIC X(03)  VALUE SPACES.                   
008000     05  WRK-RPT-PMT-NO-ED     PIC ZZ,ZZ9.                                
008100     05  FILLER                PIC X(06)  VALUE SPACES.                   
008200     05  WRK-RPT-SALDO-INI-ED  PIC ZZ,ZZZ,ZZ9.99.                         
008300     05  FILLER                PIC X(02)  VALUE SPACES.                   
008400     05  WRK-RPT-PRESTACAO-ED  PIC ZZ,ZZZ,ZZ9.99.                         
008500     05  FILLER                PIC X(02)  VALUE SPACES.                   
008600     05  WRK-RPT-PRINC-PT-ED   PIC ZZ,ZZZ,ZZ9.99.                         
008700     05  FILLER                PIC X(02)  VALUE SPACES.                   
008800     05  WRK-RPT-JUROS-PT-ED   PIC ZZ,ZZZ,ZZ9.99.                         
008900     05  FILLER                PIC X(02)  VALUE SPACES.                   
009000     05  WRK-RPT-SALDO-FIM-ED  PIC ZZ,ZZZ,ZZ9.99.                         
009100     05  FILLER                PIC X(44)  VALUE SPACES.                   
009200*                                                                         
009300*    LINHA DE TOTAL DA SECAO (QUEBRA DE CONTROLE NO FIM                   
009400*    DE CADA PEDIDO) - TOTAL PAGO E TOTAL DE JUROS DO                     
009500*    CENARIO EXIBIDO.                                                     
009600*                                                                         
009700 01  WRK-RPT-TOTAL-SECAO.                                                 
009800     05  FILLER                PIC X(03)  VALUE SPACES.                   
009900     05  FILLER                PIC X(20)  VALUE                           
010000         'TOTAL DO PEDIDO --->'.                                          
010100     05  FILLER                PIC X(06)  VALUE 'PAGO:'.                  
010200     05  WRK-RPT-TOT-PAGO-ED   PIC ZZ,ZZZ,ZZ9.99.                         
010300     05  FILLER                PIC X(05)  VALUE SPACES.                   
010400     05  FILLER                PIC X(07)  VALUE 'JUROS:'.                 
010500     05  WRK-RPT-TOT-JUROS-ED  PIC ZZ,ZZZ,ZZ9.99.                         
010600     05  FILLER                PIC X(65)  VALUE SPACES.                   
010700*                                                                         
010800*    LINHA DE TOTAL GERAL DE FIM DE RELATORIO - PEDIDOS                   
010900*    IMPRESSOS E TOTAL GERAL DE JUROS DE TODOS OS PEDIDOS.                
011000*                                                                         
011100 01  WRK-RPT-TOTAL-GERAL.                                                 
011200     05  FILLER                PIC X(03)  VALUE SPACES.                   
011300     05  FILLER                PIC X(22)  VALUE                           
011400         'TOTAL GERAL DO JOB -->'.                                        
011500     05  FILLER                PIC X(09)  VALUE 'PEDIDOS:'.               
011600     05  WRK-RPT-TOT-PED-ED    PIC ZZ,ZZ9.                                
011700     05  FILLER                PIC X(05)  VALUE SPACES.                   
011800     05  FILLER                PIC X(14)  VALUE 'JUROS GERAL:'.           
011900     05  WRK-RPT-TOT-JG-ED     PIC ZZZ,ZZZ,ZZ9.99.                        
012000     05  FILLER                PIC X(59)  VALUE SPACES.                   
012100*                                                                         
012200 77  WRK-RPT-LINHABRANCO      PIC X(132)  VALUE SPACES.                   
