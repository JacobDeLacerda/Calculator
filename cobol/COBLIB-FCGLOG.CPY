000100*===================================================*                     
000200* BOOK    : FCGLOG                                  *                     
000300* AUTOR   : J. L. PRANTE                             *                    
000400* EMPRESA : FOURSYS                                  *                    
000500* OBJETIVO: AREA COMUM DE TRABALHO PARA REGISTRO DE  *                    
000600*           ERROS DE ABERTURA/LEITURA/GRAVACAO DOS   *                    
000700*           PROGRAMAS DA SUITE FINCALC PRO, PASSADA  *                    
000800*           POR PARAMETRO AO MODULO GRAVALOG.        *                    
000900*---------------------------------------------------*                     
001000*     AMENDMENT HISTORY                                                   
001100*                                                                         
001200*     DATE       AUTOR   CHAMADO     DESCRICAO                            
001300*     -------    -----   --------    --------------------                 
001400*     02/03/83   JLP     FC-0001     VERSAO INICIAL, COPIADA              
001500*                                    DO PADRAO #GLOG DA CASA.     FC0001  
001600*     14/11/91   RMS     FC-0118     INCLUIDO WRK-DADOS-NUM               
001700*                                    PARA DEPURACAO DE STATUS.    FC0118  
001800*     09/02/99   CAF     FC-0240     AJUSTE PARA ANO 2000 -               
001900*                                    SEM CAMPOS DE DATA NESTE             
002000*                                    BOOK, NADA ALTERADO.         Y2K0240 
002100*===================================================*                     
002200*                                                                         
002300 01  WRK-DADOS.                                                           
002400     05  WRK-PROGRAMA          PIC X(08)  VALUE SPACES.                   
002500     05  WRK-SECAO             PIC X(04)  VALUE SPACES.                   
002600     05  WRK-MENSAGEM          PIC X(40)  VALUE SPACES.                   
002700     05  WRK-STATUS            PIC X(02)  VALUE SPACES.                   
002800     05  FILLER                PIC X(10)  VALUE SPACES.                   
002900*                                                                         
003000*    VISAO ALTERNATIVA PARA DEPURACAO DO STATUS DE ARQUIVO                
003100*    QUANDO O VALOR RECEBIDO E NUMERICO (FILE STATUS).                    
003200*                                                                         
003300 01  WRK-DADOS-NUM REDEFINES WRK-DADOS.                                   
003400     05  FILLER                PIC X(12).                                 
003500     05  WRK-MENSAGEM-NUM.                                                
003600         10  WRK-MSG-COD-1     PIC X(01).                                 
003700         10  WRK-MSG-COD-2     PIC X(01).                                 
003800         10  FILLER            PIC X(38).                                 
003900     05  FILLER                PIC X(12).                                 
