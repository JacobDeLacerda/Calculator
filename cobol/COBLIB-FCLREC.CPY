000100*===================================================*                     
000200* BOOK    : FCLREC                                  *                     
000300* AUTOR   : J. L. PRANTE                             *                    
000400* EMPRESA : FOURSYS                                  *                    
000500* OBJETIVO: LAYOUT DO REGISTRO DE PEDIDO DE CALCULO  *                    
000600*           DE PRESTACAO/AMORTIZACAO DE EMPRESTIMO   *                    
000700*           (ENTRADA) E DO REGISTRO DE RESULTADO     *                    
000800*           (SAIDA) DA UNIDADE LOAN-CALC.            *                    
000900*---------------------------------------------------*                     
001000*     AMENDMENT HISTORY                                                   
001100*                                                                         
001200*     DATE       AUTOR   CHAMADO     DESCRICAO                            
001300*     -------    -----   --------    --------------------                 
001400*     02/08/85   JLP     FC-0020     VERSAO INICIAL.                      
001500*     30/04/96   WBC     FC-0199     FILLER DE ENTRADA REDUZIDO           
001600*                                    DE 3 PARA 1 BYTE PARA                
001700*                                    FECHAR O REGISTRO EM 42.     FC0199  
001800*     09/02/99   CAF     FC-0240     REVISAO ANO 2000, SEM                
001900*                                    CAMPOS DE DATA AFETADOS.     Y2K0240 
002000*     12/06/01   WBC     FC-0255     AS LINHAS DE IMPRESSAO DO            
002100*                                    RELATORIO DE AMORTIZACAO             
002200*                                    FORAM DESTACADAS PARA O              
002300*                                    BOOK FCLRPT (ESTE BOOK               
002400*                                    FICA SO COM OS REGISTROS             
002500*                                    DE ENTRADA E SAIDA).         FC0255  
002600*===================================================*                     
002700*                                                                         
002800*    REGISTRO DE ENTRADA - PEDIDO DE CALCULO DE PRESTACAO E               
002900*    AMORTIZACAO DE EMPRESTIMO.  ARQUIVO LINE SEQUENTIAL DE               
003000*    42 BYTES.                                                            
003100*                                                                         
003200 01  FD-LR-REQUEST.                                                       
003300     05  LR-REQ-ID             PIC X(06).                                 
003400     05  LR-PRINCIPAL          PIC 9(09)V99.                              
003500     05  LR-RATE-PCT           PIC 9(03)V9(04).                           
003600     05  LR-YEARS              PIC 9(03)V99.                              
003700     05  LR-PAY-FREQ           PIC 9(03).                                 
003800     05  LR-EXTRA-PMT          PIC 9(07)V99.                              
003900     05  FILLER                PIC X(01).                                 
004000*                                                                         
004100*    VISAO BRUTA (RAW) DO REGISTRO DE ENTRADA.                            
004200*                                                                         
004300 01  LR-REQUEST-RAW REDEFINES FD-LR-REQUEST.                              
004400     05  FILLER                PIC X(42).                                 
004500*                                                                         
004600*    REGISTRO DE SAIDA - RESULTADO DO CALCULO DE EMPRESTIMO,              
004700*    CENARIO BASE (SEM EXTRA) E CENARIO COM PAGAMENTO EXTRA.              
004800*    ARQUIVO LINE SEQUENTIAL DE 100 BYTES.                                
004900*                                                                         
005000 01  FD-LV-RESULT.                                                        
005100     05  LV-REQ-ID             PIC X(06).                                 
005200     05  LV-STATUS             PIC X(02).                                 
005300         88  LV-STATUS-OK          VALUE 'OK'.                            
005400         88  LV-STATUS-ERRO        VALUE 'ER'.                            
005500     05  LV-PAYMENT            PIC 9(09)V99.                              
005600     05  LV-BASE-NUM-PMTS      PIC 9(05).                                 
005700     05  LV-BASE-TOT-PAID      PIC 9(13)V99.                              
005800     05  LV-BASE-TOT-INT       PIC 9(13)V99.                              
005900     05  LV-XTRA-NUM-PMTS      PIC 9(05).                                 
006000     05  LV-XTRA-TOT-INT       PIC 9(13)V99.                              
006100     05  LV-INT-SAVED          PIC 9(13)V99.                              
006200     05  FILLER                PIC X(11).                                 
006300*                                                                         
006400*    VISAO BRUTA (RAW) DO REGISTRO DE RESULTADO.                          
006500*                                                                         
006600 01  LV-RESULT-RAW REDEFINES FD-LV-RESULT.                                
006700     05  FILLER                PIC X(100).                                
