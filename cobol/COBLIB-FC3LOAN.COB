000100*====================================================                     
000200 IDENTIFICATION                            DIVISION.                      
000300*====================================================                     
000400 PROGRAM-ID.    FC3LOAN.                                                  
000500 AUTHOR.        VICTOR LEAL.                                              
000600 INSTALLATION.  FOURSYS.                                                  
000700 DATE-WRITTEN.  02/08/85.                                                 
000800 DATE-COMPILED.                                                           
000900 SECURITY.      USO INTERNO FOURSYS - NAO DISTRIBUIR.                     
001000*===================================================*                     
001100*  AUTOR   : VICTOR LEAL                            *                     
001200*  EMPRESA : FOURSYS                                *                     
001300*  OBJETIVO: LER O ARQUIVO DE PEDIDOS DE CALCULO DE *                     
001400*            PRESTACAO E AMORTIZACAO DE EMPRESTIMO  *                     
001500*            (UNIDADE LOAN-CALC DA SUITE FINCALC    *                     
001600*            PRO), CALCULAR A PRESTACAO PERIODICA,  *                     
001700*            RODAR O CRONOGRAMA DE AMORTIZACAO DO   *                     
001800*            CENARIO BASE E, QUANDO HOUVER PAGTO    *                     
001900*            EXTRA, DO CENARIO COM EXTRA, GRAVAR O  *                     
002000*            REGISTRO DE RESULTADO E IMPRIMIR O     *                     
002100*            RELATORIO DE AMORTIZACAO DO CENARIO    *                     
002200*            EXIBIDO (COM EXTRA QUANDO HOUVER).     *                     
002300*---------------------------------------------------*                     
002400*  ARQUIVOS:                                        *                     
002500*  DDNAME             I/O           INCLUDE/BOOK    *                     
002600*  LRFILE              I             FCLREC         *                     
002700*  LVFILE              O             FCLREC         *                     
002800*  AMORTRPT            O             FCLRPT         *                     
002900*===================================================*                     
003000*     AMENDMENT HISTORY                                                   
003100*                                                                         
003200*     DATE       AUTOR   CHAMADO     DESCRICAO                            
003300*     -------    -----   --------    --------------------                 
003400*     02/08/85   VL      FC-0020     VERSAO INICIAL - SO                  
003500*                                    PRESTACAO E CENARIO                  
003600*                                    BASE, SEM RELATORIO.         FC0020  
003700*     14/11/91   RMS     FC-0118     INCLUIDO O RELATORIO DE              
003800*                                    AMORTIZACAO (CABECALHO,              
003900*                                    DETALHE, TOTAL POR                   
004000*                                    PEDIDO E TOTAL GERAL),               
004100*                                    MOLDE EM CIMA DO                     
004200*                                    REL2205 DE FUNCIONARIOS.     FC0118  
004300*     08/03/93   RMS     FC-0140     INCLUIDO O CENARIO COM               
004400*                                    PAGAMENTO EXTRA E O                  
004500*                                    CALCULO DE ECONOMIA DE               
004600*                                    JUROS/PARCELAS/ANOS.         FC0140  
004700*     21/06/94   MDS     FC-0172     ROTINA DE POTENCIA                   
004800*                                    PADRONIZADA COM A DO                 
004900*                                    FC1INTR/FC2SAVR, USADA               
005000*                                    TAMBEM PARA O CALCULO                
005100*                                    DA PRESTACAO (POTENCIA               
005200*                                    NEGATIVA VIA INVERSO).       FC0172  
005300*     14/11/91   RMS     FC-0118     PADRONIZADO USO DO BOOK              
005400*                                    FCGLOG PARA REGISTRO DE              
005500*                                    ERROS DE ARQUIVO.            FC0118  
005600*     09/02/99   CAF     FC-0242     REVISAO ANO 2000 DO                  
005700*                                    PROGRAMA - NAO HA CAMPOS             
005800*                                    DE DATA NO LAYOUT, NADA              
005900*                                    FOI ALTERADO ALEM DESTE              
006000*                                    REGISTRO NO HISTORICO.       Y2K0242 
006100*     03/05/02   WBC     FC-0268     TOTAIS DE CONTROLE PASSAM            
006200*                                    A USAR O BOOK COMUM                  
006300*                                    FCCTRL (ANTES ERAM                   
006400*                                    CONTADORES LOCAIS).          FC0268  
006500*     17/01/05   WBC     FC-0300     LIMITE DE SEGURANCA DO               
006600*                                    LACO DE AMORTIZACAO                  
006700*                                    PASSOU DE 1.5X PARA 2X               
006800*                                    O NUMERO NOMINAL DE                  
006900*                                    PARCELAS (EVITAR LACO                
007000*                                    SEM FIM EM CENARIOS COM              
007100*                                    PAGTO EXTRA MAL DIGITADO).   FC0300  
007200*===================================================*                     
007300*                                                                         
007400*====================================================                     
007500 ENVIRONMENT                               DIVISION.                      
007600*====================================================                     
007700 CONFIGURATION                             SECTION.                       
007800 SPECIAL-NAMES.                                                           
007900     C01 IS TOP-OF-FORM.                                                  
008000*                                                                         
008100 INPUT-OUTPUT                              SECTION.                       
008200 FILE-CONTROL.                                                            
008300     SELECT LRFILE ASSIGN TO LRFILE                                       
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WRK-FS-LRFILE.                                    
008600*                                                                         
008700     SELECT LVFILE ASSIGN TO LVFILE                                       
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WRK-FS-LVFILE.                                    
009000*                                                                         
009100     SELECT AMORTRPT ASSIGN TO AMORTRPT                                   
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS WRK-FS-AMORTRPT.                                  
009400*                                                                         
009500*====================================================                     
009600 DATA                                      DIVISION.                      
009700*====================================================                     
009800*----------------------------------------------------                     
009900 FILE                                      SECTION.                       
010000*----------------------------------------------------                     
010100 FD  LRFILE                                                               
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORD IS STANDARD                                             
010400     BLOCK CONTAINS 0 RECORDS.                                            
010500*                                                                         
010600     COPY FCLREC.                                                         
010700*                                                                         
010800 FD  LVFILE                                                               
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORD IS STANDARD                                             
011100     BLOCK CONTAINS 0 RECORDS.                                            
011200*                                                                         
011300*    O BOOK FCLREC JA FOI TRAZIDO PELA FD LRFILE ACIMA;                   
011400*    O REGISTRO FD-LV-RESULT DELE E REAPROVEITADO AQUI.                   
011500*                                                                         
011600 FD  AMORTRPT                                                             
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORD IS STANDARD                                             
011900     BLOCK CONTAINS 0 RECORDS.                                            
012000 01  FD-AMORT-LINE             PIC X(132).                                
012100*                                                                         
012200*----------------------------------------------------                     
012300 WORKING-STORAGE                           SECTION.                       
012400*----------------------------------------------------                     
012500     COPY FCGLOG.                                                         
012600     COPY FCCTRL.                                                         
012700*----------------------------------------------------                     
012800 01  FILLER                    PIC X(48) VALUE                            
012900     '--------------VARIAVEIS PARA FILE STATUS-----'.                     
013000*----------------------------------------------------                     
013100 77  WRK-FS-LRFILE             PIC 9(02) VALUE ZERO.                      
013200 77  WRK-FS-LVFILE             PIC 9(02) VALUE ZERO.                      
013300 77  WRK-FS-AMORTRPT           PIC 9(02) VALUE ZERO.                      
013400*----------------------------------------------------                     
013500 01  FILLER                    PIC X(48) VALUE                            
013600     '--------------VARIAVEIS DE CALCULO------------'.                    
013700*----------------------------------------------------                     
013800 01  WRK-CALC-AREA.                                                       
013900     05  WRK-RATE-DEC          PIC S9(03)V9(08) COMP.                     
014000     05  WRK-T-ANOS            PIC S9(03)V99     COMP.                    
014100     05  WRK-I-PERIODICA       PIC S9(03)V9(08) COMP.                     
014200     05  WRK-N-PERIODOS        PIC S9(07)        COMP.                    
014300     05  FILLER                PIC X(08)         VALUE SPACES.            
014400*                                                                         
014500*    VISAO ALTERNATIVA PARA CONFERENCIA EM DUMP.                          
014600*                                                                         
014700 01  WRK-CALC-ALT REDEFINES WRK-CALC-AREA.                                
014800     05  WRK-CALC-RATE-INT     PIC S9(03)        COMP.                    
014900     05  WRK-CALC-RATE-FRC     PIC 9(08)         COMP.                    
015000     05  FILLER                PIC X(12).                                 
015100*                                                                         
015200 01  WRK-POWER-AREA.                                                      
015300     05  WRK-POWER-BASE        PIC S9(05)V9(08) COMP.                     
015400     05  WRK-POWER-RESULT      PIC S9(09)V9(08) COMP.                     
015500     05  WRK-POWER-SUB         PIC S9(07)        COMP.                    
015600     05  WRK-POWER-INV         PIC S9(09)V9(08) COMP.                     
015700     05  FILLER                PIC X(08)         VALUE SPACES.            
015800*                                                                         
015900 77  WRK-PAYMENT               PIC S9(09)V99    COMP.                     
016000*                                                                         
016100 01  FILLER                    PIC X(48) VALUE                            
016200     '--------------VARIAVEIS DE AMORTIZACAO--------'.                    
016300*----------------------------------------------------                     
016400*                                                                         
016500*    AREA DE TRABALHO DO CENARIO CORRENTE DO LACO DE                      
016600*    AMORTIZACAO (REUTILIZADA PARA O CENARIO BASE E,                      
016700*    QUANDO HOUVER, PARA O CENARIO COM EXTRA).                            
016800*                                                                         
016900 01  WRK-AMORT-AREA.                                                      
017000     05  WRK-SCEN-PAYMENT      PIC S9(09)V99    COMP.                     
017100     05  WRK-SALDO             PIC S9(11)V99    COMP.                     
017200     05  WRK-SALDO-INICIAL     PIC S9(11)V99    COMP.                     
017300     05  WRK-JUROS-PERIODO     PIC S9(09)V99    COMP.                     
017400     05  WRK-PRINC-PERIODO     PIC S9(09)V99    COMP.                     
017500     05  WRK-PGTO-REAL         PIC S9(09)V99    COMP.                     
017600     05  WRK-NUM-PMTS          PIC S9(07)        COMP.                    
017700     05  WRK-SAFETY-CAP        PIC S9(07)        COMP.                    
017800     05  WRK-TOT-PAGO          PIC S9(13)V99    COMP.                     
017900     05  WRK-TOT-JUROS         PIC S9(13)V99    COMP.                     
018000     05  FILLER                PIC X(08)         VALUE SPACES.            
018100*                                                                         
018200*    VISAO ALTERNATIVA DA AREA DE AMORTIZACAO, USADA                      
018300*    APENAS PARA CONFERENCIA DE SALDO EM DUMP.                            
018400*                                                                         
018500 01  WRK-AMORT-ALT REDEFINES WRK-AMORT-AREA.                              
018600     05  FILLER                PIC X(12).                                 
018700     05  WRK-SALDO-INT-PART    PIC S9(09)        COMP.                    
018800     05  WRK-SALDO-DEC-PART    PIC 9(02)         COMP.                    
018900     05  FILLER                PIC X(46).                                 
019000*                                                                         
019100*    ESTATISTICAS DO CENARIO BASE E DO CENARIO COM EXTRA,                 
019200*    GUARDADAS PARA MONTAR O REGISTRO DE RESULTADO E A                    
019300*    COMPARACAO DE ECONOMIA.                                              
019400*                                                                         
019500 01  WRK-ESTATISTICAS.                                                    
019600     05  WRK-BASE-NUM-PMTS     PIC S9(07)        COMP.                    
019700     05  WRK-BASE-TOT-PAGO     PIC S9(13)V99    COMP.                     
019800     05  WRK-BASE-TOT-JUROS    PIC S9(13)V99    COMP.                     
019900     05  WRK-XTRA-NUM-PMTS     PIC S9(07)        COMP.                    
020000     05  WRK-XTRA-TOT-JUROS    PIC S9(13)V99    COMP.                     
020100     05  WRK-PMTS-SAVED        PIC S9(07)        COMP.                    
020200     05  WRK-ANOS-SAVED        PIC S9(05)V99    COMP.                     
020300     05  WRK-JUROS-SAVED       PIC S9(13)V99    COMP.                     
020400     05  FILLER                PIC X(08)         VALUE SPACES.            
020500*                                                                         
020600 77  WRK-MAX-AMOUNT            PIC 9(13)V99 VALUE                         
020700     9999999999999.99.                                                    
020800 77  WRK-FLAG-VALIDO           PIC X(01)    VALUE 'S'.                    
020900     88  WRK-PEDIDO-VALIDO         VALUE 'S'.                             
021000     88  WRK-PEDIDO-INVALIDO       VALUE 'N'.                             
021100 77  WRK-FLAG-IMPRIME           PIC X(01)    VALUE 'N'.                   
021200     88  WRK-IMPRIME-DETALHE        VALUE 'S'.                            
021300     88  WRK-NAO-IMPRIME-DETALHE    VALUE 'N'.                            
021400*                                                                         
021500 01  FILLER                    PIC X(48) VALUE                            
021600     '--------------VARIAVEIS DO RELATORIO-----------'.                   
021700*----------------------------------------------------                     
021800     COPY FCLRPT.                                                         
021900*----------------------------------------------------                     
022000*    OS GRUPOS WRK-RPT-* ACIMA SAO AS AREAS DE IMPRESSAO                  
022100*    DO RELATORIO DE AMORTIZACAO, MONTADAS E ESCRITAS NO                  
022200*    ARQUIVO AMORTRPT PELOS PARAGRAFOS 1100/2520/2700/3000.               
022300*                                                                         
022400 77  WRK-PAG                   PIC 9(03) COMP VALUE 1.                    
022500 77  WRK-LINHAS-PAGINA         PIC 9(03) COMP VALUE ZERO.                 
022600 77  WRK-RPT-REQ-COUNT         PIC 9(07) COMP VALUE ZERO.                 
022700 77  WRK-RPT-GRAND-INT         PIC S9(13)V99 COMP VALUE ZERO.             
022800*                                                                         
022900*====================================================                     
023000 PROCEDURE                                 DIVISION.                      
023100*====================================================                     
023200*----------------------------------------------------                     
023300 0000-PRINCIPAL                             SECTION.                      
023400*----------------------------------------------------                     
023500     PERFORM 1000-INICIALIZAR.                                            
023600     PERFORM 2000-PROCESSAR THRU 2000-99-FIM                              
023700              UNTIL WRK-FS-LRFILE EQUAL 10.                               
023800     PERFORM 3000-FINALIZAR.                                              
023900     STOP RUN.                                                            
024000*----------------------------------------------------                     
024100 0000-99-FIM.                                  EXIT.                      
024200*----------------------------------------------------                     
024300*                                                                         
024400*----------------------------------------------------                     
024500 1000-INICIALIZAR                           SECTION.                      
024600*----------------------------------------------------                     
024700     OPEN INPUT  LRFILE                                                   
024800          OUTPUT LVFILE                                                   
024900          OUTPUT AMORTRPT.                                                
025000     PERFORM 4000-TESTAR-STATUS.                                          
025100     MOVE ZERO TO WRK-CTR-LIDOS WRK-CTR-OK                                
025200                  WRK-CTR-REJEITADOS WRK-CTR-ESTOURO.                     
025300     MOVE ZERO TO WRK-RPT-REQ-COUNT WRK-RPT-GRAND-INT.                    
025400     PERFORM 1050-LER.                                                    
025500*----------------------------------------------------                     
025600 1000-99-FIM.                                  EXIT.                      
025700*----------------------------------------------------                     
025800*                                                                         
025900*----------------------------------------------------                     
026000 1050-LER                                   SECTION.                      
026100*----------------------------------------------------                     
026200     READ LRFILE.                                                         
026300     IF WRK-FS-LRFILE EQUAL 00                                            
026400        ADD 1 TO WRK-CTR-LIDOS                                            
026500     END-IF.                                                              
026600*----------------------------------------------------                     
026700 1050-99-FIM.                                  EXIT.                      
026800*----------------------------------------------------                     
026900*                                                                         
027000*----------------------------------------------------                     
027100 1100-IMPRIME-CABEC                         SECTION.                      
027200*----------------------------------------------------                     
027300*    14/11/91 RMS - CABECALHO DE SECAO DO PEDIDO: TITULO,                 
027400*    DADOS DO PEDIDO E PRESTACAO CALCULADA.                               
027500*                                                                         
027600     MOVE LR-REQ-ID        TO WRK-RPT-REQ-ID.                             
027700     MOVE LR-PRINCIPAL     TO WRK-RPT-PRINCIPAL-ED.                       
027800     MOVE LR-RATE-PCT      TO WRK-RPT-RATE-ED.                            
027900     MOVE LR-YEARS         TO WRK-RPT-YEARS-ED.                           
028000     MOVE LR-PAY-FREQ      TO WRK-RPT-FREQ-ED.                            
028100     MOVE LR-EXTRA-PMT     TO WRK-RPT-EXTRA-ED.                           
028200     MOVE WRK-PAYMENT      TO WRK-RPT-PAYMENT-ED.                         
028300     IF WRK-PAG EQUAL 1                                                   
028400        WRITE FD-AMORT-LINE FROM WRK-RPT-CABEC1                           
028500     ELSE                                                                 
028600        WRITE FD-AMORT-LINE FROM WRK-RPT-CABEC1 AFTER PAGE                
028700     END-IF.                                                              
028800     WRITE FD-AMORT-LINE FROM WRK-RPT-CABEC2.                             
028900     WRITE FD-AMORT-LINE FROM WRK-RPT-CABEC3.                             
029000     WRITE FD-AMORT-LINE FROM WRK-RPT-LINHABRANCO.                        
029100     WRITE FD-AMORT-LINE FROM WRK-RPT-COLHD1.                             
029200     ADD 1 TO WRK-PAG.                                                    
029300     MOVE ZERO TO WRK-LINHAS-PAGINA.                                      
029400     ADD 1 TO WRK-RPT-REQ-COUNT.                                          
029500*----------------------------------------------------                     
029600 1100-99-FIM.                                  EXIT.                      
029700*----------------------------------------------------                     
029800*                                                                         
029900*----------------------------------------------------                     
030000 2000-PROCESSAR                             SECTION.                      
030100*----------------------------------------------------                     
030200     MOVE SPACES  TO FD-LV-RESULT.                                        
030300     MOVE LR-REQ-ID TO LV-REQ-ID.                                         
030400     MOVE ZERO TO LV-PAYMENT LV-BASE-NUM-PMTS                             
030500                  LV-BASE-TOT-PAID LV-BASE-TOT-INT                        
030600                  LV-XTRA-NUM-PMTS LV-XTRA-TOT-INT                        
030700                  LV-INT-SAVED.                                           
030800     PERFORM 2050-EDITAR-ENTRADA.                                         
030900     IF WRK-PEDIDO-INVALIDO                                               
031000        MOVE 'ER' TO LV-STATUS                                            
031100        ADD 1 TO WRK-CTR-REJEITADOS                                       
031200     ELSE                                                                 
031300        MOVE 'OK' TO LV-STATUS                                            
031400        COMPUTE WRK-RATE-DEC = LR-RATE-PCT / 100                          
031500        MOVE LR-YEARS TO WRK-T-ANOS                                       
031600        COMPUTE WRK-I-PERIODICA = WRK-RATE-DEC / LR-PAY-FREQ              
031700        COMPUTE WRK-N-PERIODOS ROUNDED =                                  
031800                LR-PAY-FREQ * WRK-T-ANOS                                  
031900        COMPUTE WRK-SAFETY-CAP = 2 * WRK-N-PERIODOS                       
032000        PERFORM 2400-CALC-PAYMENT THRU 2400-99-FIM                        
032100        MOVE WRK-PAYMENT TO LV-PAYMENT                                    
032200        PERFORM 1100-IMPRIME-CABEC THRU 1100-99-FIM                       
032300        IF LR-EXTRA-PMT EQUAL ZERO                                        
032400           SET WRK-IMPRIME-DETALHE TO TRUE                                
032500           MOVE WRK-PAYMENT TO WRK-SCEN-PAYMENT                           
032600           PERFORM 2500-AMORTIZE THRU 2500-99-FIM                         
032700           MOVE WRK-NUM-PMTS  TO WRK-BASE-NUM-PMTS                        
032800           MOVE WRK-TOT-PAGO  TO WRK-BASE-TOT-PAGO                        
032900           MOVE WRK-TOT-JUROS TO WRK-BASE-TOT-JUROS                       
033000           MOVE ZERO TO WRK-XTRA-NUM-PMTS WRK-XTRA-TOT-JUROS              
033100                       WRK-PMTS-SAVED WRK-ANOS-SAVED                      
033200                       WRK-JUROS-SAVED                                    
033300        ELSE                                                              
033400           SET WRK-NAO-IMPRIME-DETALHE TO TRUE                            
033500           MOVE WRK-PAYMENT TO WRK-SCEN-PAYMENT                           
033600           PERFORM 2500-AMORTIZE THRU 2500-99-FIM                         
033700           MOVE WRK-NUM-PMTS  TO WRK-BASE-NUM-PMTS                        
033800           MOVE WRK-TOT-PAGO  TO WRK-BASE-TOT-PAGO                        
033900           MOVE WRK-TOT-JUROS TO WRK-BASE-TOT-JUROS                       
034000           SET WRK-IMPRIME-DETALHE TO TRUE                                
034100           COMPUTE WRK-SCEN-PAYMENT =                                     
034200                   WRK-PAYMENT + LR-EXTRA-PMT                             
034300           PERFORM 2500-AMORTIZE THRU 2500-99-FIM                         
034400           MOVE WRK-NUM-PMTS  TO WRK-XTRA-NUM-PMTS                        
034500           MOVE WRK-TOT-JUROS TO WRK-XTRA-TOT-JUROS                       
034600           PERFORM 2600-CALC-SAVINGS THRU 2600-99-FIM                     
034700        END-IF                                                            
034800        MOVE WRK-BASE-NUM-PMTS  TO LV-BASE-NUM-PMTS                       
034900        MOVE WRK-BASE-TOT-PAGO  TO LV-BASE-TOT-PAID                       
035000        MOVE WRK-BASE-TOT-JUROS TO LV-BASE-TOT-INT                        
035100        MOVE WRK-XTRA-NUM-PMTS  TO LV-XTRA-NUM-PMTS                       
035200        MOVE WRK-XTRA-TOT-JUROS TO LV-XTRA-TOT-INT                        
035300        MOVE WRK-JUROS-SAVED    TO LV-INT-SAVED                           
035400        PERFORM 2700-TOTAL-SECAO THRU 2700-99-FIM                         
035500        ADD 1 TO WRK-CTR-OK                                               
035600     END-IF.                                                              
035700     WRITE FD-LV-RESULT.                                                  
035800     PERFORM 1050-LER.                                                    
035900*----------------------------------------------------                     
036000 2000-99-FIM.                                  EXIT.                      
036100*----------------------------------------------------                     
036200*                                                                         
036300*----------------------------------------------------                     
036400 2050-EDITAR-ENTRADA                        SECTION.                      
036500*----------------------------------------------------                     
036600*    08/03/93 RMS - PRINCIPAL, TAXA, EXTRA DEVEM SER                      
036700*    NUMERICOS; PRAZO E FREQUENCIA DE PAGTO DEVEM SER                     
036800*    NUMERICOS E MAIORES QUE ZERO.                                        
036900*                                                                         
037000     SET WRK-PEDIDO-VALIDO TO TRUE.                                       
037100     IF LR-PRINCIPAL  NOT NUMERIC                                         
037200     OR LR-RATE-PCT   NOT NUMERIC                                         
037300     OR LR-YEARS      NOT NUMERIC                                         
037400     OR LR-PAY-FREQ   NOT NUMERIC                                         
037500     OR LR-EXTRA-PMT  NOT NUMERIC                                         
037600     OR LR-YEARS      EQUAL ZERO                                          
037700     OR LR-PAY-FREQ   EQUAL ZERO                                          
037800        SET WRK-PEDIDO-INVALIDO TO TRUE                                   
037900     END-IF.                                                              
038000*----------------------------------------------------                     
038100 2050-99-FIM.                                  EXIT.                      
038200*----------------------------------------------------                     
038300*                                                                         
038400*----------------------------------------------------                     
038500 2400-CALC-PAYMENT                          SECTION.                      
038600*----------------------------------------------------                     
038700*    02/08/85 VL - PRESTACAO FIXA: SE TAXA ZERO, PRINCIPAL                
038800*    DIVIDIDO PELO NUMERO DE PARCELAS; SENAO FORMULA DA                   
038900*    ANUIDADE PADRAO, COM (1+I)**(-N) VIA INVERSO DA                      
039000*    POTENCIA POSITIVA.                                                   
039100*                                                                         
039200     IF LR-PRINCIPAL EQUAL ZERO                                           
039300        MOVE ZERO TO WRK-PAYMENT                                          
039400     ELSE                                                                 
039500        IF WRK-RATE-DEC EQUAL ZERO                                        
039600           COMPUTE WRK-PAYMENT ROUNDED =                                  
039700                   LR-PRINCIPAL / WRK-N-PERIODOS                          
039800        ELSE                                                              
039900           COMPUTE WRK-POWER-BASE = 1 + WRK-I-PERIODICA                   
040000           MOVE WRK-N-PERIODOS TO WRK-POWER-SUB                           
040100           PERFORM 2900-POWER-LOOP THRU 2900-99-FIM                       
040200           COMPUTE WRK-POWER-INV = 1 / WRK-POWER-RESULT                   
040300           COMPUTE WRK-PAYMENT ROUNDED =                                  
040400                   (LR-PRINCIPAL * WRK-I-PERIODICA)                       
040500                   / (1 - WRK-POWER-INV)                                  
040600        END-IF                                                            
040700     END-IF.                                                              
040800*----------------------------------------------------                     
040900 2400-99-FIM.                                  EXIT.                      
041000*----------------------------------------------------                     
041100*                                                                         
041200*----------------------------------------------------                     
041300 2500-AMORTIZE                              SECTION.                      
041400*----------------------------------------------------                     
041500*    02/08/85 VL - LACO DE AMORTIZACAO DO CENARIO CORRENTE                
041600*    (WRK-SCEN-PAYMENT); ZERA OS ACUMULADORES E RODA ATE                  
041700*    O SALDO CHEGAR A ZERO OU O LIMITE DE SEGURANCA.                      
041800*                                                                         
041900     MOVE LR-PRINCIPAL TO WRK-SALDO.                                      
042000     MOVE ZERO TO WRK-NUM-PMTS WRK-TOT-PAGO WRK-TOT-JUROS.                
042100     PERFORM 2510-AMORTIZE-PASSO THRU 2510-99-FIM                         
042200              UNTIL WRK-SALDO NOT GREATER THAN 0.01                       
042300              OR WRK-NUM-PMTS NOT LESS THAN WRK-SAFETY-CAP.               
042400*----------------------------------------------------                     
042500 2500-99-FIM.                                  EXIT.                      
042600*----------------------------------------------------                     
042700*                                                                         
042800*----------------------------------------------------                     
042900 2510-AMORTIZE-PASSO                        SECTION.                      
043000*----------------------------------------------------                     
043100     ADD 1 TO WRK-NUM-PMTS.                                               
043200     MOVE WRK-SALDO TO WRK-SALDO-INICIAL.                                 
043300     COMPUTE WRK-JUROS-PERIODO ROUNDED =                                  
043400             WRK-SALDO * WRK-I-PERIODICA.                                 
043500     COMPUTE WRK-PRINC-PERIODO =                                          
043600             WRK-SCEN-PAYMENT - WRK-JUROS-PERIODO.                        
043700     IF WRK-PRINC-PERIODO > WRK-SALDO                                     
043800        MOVE WRK-SALDO TO WRK-PRINC-PERIODO                               
043900        COMPUTE WRK-PGTO-REAL =                                           
044000                WRK-PRINC-PERIODO + WRK-JUROS-PERIODO                     
044100     ELSE                                                                 
044200        MOVE WRK-SCEN-PAYMENT TO WRK-PGTO-REAL                            
044300     END-IF.                                                              
044400     SUBTRACT WRK-PRINC-PERIODO FROM WRK-SALDO.                           
044500     ADD WRK-JUROS-PERIODO TO WRK-TOT-JUROS.                              
044600     ADD WRK-PGTO-REAL     TO WRK-TOT-PAGO.                               
044700     IF WRK-IMPRIME-DETALHE                                               
044800        PERFORM 2520-IMPRIME-DETALHE THRU 2520-99-FIM                     
044900     END-IF.                                                              
045000*----------------------------------------------------                     
045100 2510-99-FIM.                                  EXIT.                      
045200*----------------------------------------------------                     
045300*                                                                         
045400*----------------------------------------------------                     
045500 2520-IMPRIME-DETALHE                       SECTION.                      
045600*----------------------------------------------------                     
045700     MOVE WRK-NUM-PMTS         TO WRK-RPT-PMT-NO-ED.                      
045800     MOVE WRK-SALDO-INICIAL    TO WRK-RPT-SALDO-INI-ED.                   
045900     MOVE WRK-PGTO-REAL        TO WRK-RPT-PRESTACAO-ED.                   
046000     MOVE WRK-PRINC-PERIODO    TO WRK-RPT-PRINC-PT-ED.                    
046100     MOVE WRK-JUROS-PERIODO    TO WRK-RPT-JUROS-PT-ED.                    
046200     MOVE WRK-SALDO            TO WRK-RPT-SALDO-FIM-ED.                   
046300     WRITE FD-AMORT-LINE FROM WRK-RPT-DETALHE.                            
046400     ADD 1 TO WRK-LINHAS-PAGINA.                                          
046500     IF WRK-LINHAS-PAGINA GREATER 50                                      
046600        PERFORM 1100-IMPRIME-CABEC THRU 1100-99-FIM                       
046700        SUBTRACT 1 FROM WRK-RPT-REQ-COUNT                                 
046800     END-IF.                                                              
046900*----------------------------------------------------                     
047000 2520-99-FIM.                                  EXIT.                      
047100*----------------------------------------------------                     
047200*                                                                         
047300*----------------------------------------------------                     
047400 2600-CALC-SAVINGS                          SECTION.                      
047500*----------------------------------------------------                     
047600*    08/03/93 RMS - ECONOMIA DO PAGAMENTO EXTRA: PARCELAS,                
047700*    ANOS E JUROS POUPADOS EM RELACAO AO CENARIO BASE.                    
047800*                                                                         
047900     COMPUTE WRK-PMTS-SAVED =                                             
048000             WRK-BASE-NUM-PMTS - WRK-XTRA-NUM-PMTS.                       
048100     COMPUTE WRK-ANOS-SAVED ROUNDED =                                     
048200             WRK-PMTS-SAVED / LR-PAY-FREQ.                                
048300     COMPUTE WRK-JUROS-SAVED =                                            
048400             WRK-BASE-TOT-JUROS - WRK-XTRA-TOT-JUROS.                     
048500*----------------------------------------------------                     
048600 2600-99-FIM.                                  EXIT.                      
048700*----------------------------------------------------                     
048800*                                                                         
048900*----------------------------------------------------                     
049000 2700-TOTAL-SECAO                           SECTION.                      
049100*----------------------------------------------------                     
049200*    14/11/91 RMS - LINHA DE TOTAL DO PEDIDO (QUEBRA DE                   
049300*    CONTROLE NO FIM DE CADA SECAO) - CENARIO EXIBIDO.                    
049400*                                                                         
049500     IF LR-EXTRA-PMT EQUAL ZERO                                           
049600        MOVE WRK-BASE-TOT-PAGO  TO WRK-RPT-TOT-PAGO-ED                    
049700        MOVE WRK-BASE-TOT-JUROS TO WRK-RPT-TOT-JUROS-ED                   
049800        ADD WRK-BASE-TOT-JUROS  TO WRK-RPT-GRAND-INT                      
049900     ELSE                                                                 
050000        COMPUTE WRK-TOT-PAGO =                                            
050100                LR-PRINCIPAL + WRK-XTRA-TOT-JUROS                         
050200        MOVE WRK-TOT-PAGO       TO WRK-RPT-TOT-PAGO-ED                    
050300        MOVE WRK-XTRA-TOT-JUROS TO WRK-RPT-TOT-JUROS-ED                   
050400        ADD WRK-XTRA-TOT-JUROS  TO WRK-RPT-GRAND-INT                      
050500     END-IF.                                                              
050600     WRITE FD-AMORT-LINE FROM WRK-RPT-LINHABRANCO.                        
050700     WRITE FD-AMORT-LINE FROM WRK-RPT-TOTAL-SECAO.                        
050800*----------------------------------------------------                     
050900 2700-99-FIM.                                  EXIT.                      
051000*----------------------------------------------------                     
051100*                                                                         
051200*----------------------------------------------------                     
051300 2900-POWER-LOOP                            SECTION.                      
051400*----------------------------------------------------                     
051500*    WRK-POWER-RESULT = WRK-POWER-BASE ELEVADO A                          
051600*    WRK-POWER-SUB, POR MULTIPLICACAO REPETIDA - SEM                      
051700*    FUNCAO INTRINSECA, IGUAL AO FC1INTR/FC2SAVR.                         
051800*                                                                         
051900     MOVE 1 TO WRK-POWER-RESULT.                                          
052000     IF WRK-POWER-SUB > ZERO                                              
052100        PERFORM 2910-POWER-STEP THRU 2910-99-FIM                          
052200                 WRK-POWER-SUB TIMES                                      
052300     END-IF.                                                              
052400*----------------------------------------------------                     
052500 2900-99-FIM.                                  EXIT.                      
052600*----------------------------------------------------                     
052700*                                                                         
052800*----------------------------------------------------                     
052900 2910-POWER-STEP                            SECTION.                      
053000*----------------------------------------------------                     
053100     COMPUTE WRK-POWER-RESULT ROUNDED =                                   
053200             WRK-POWER-RESULT * WRK-POWER-BASE.                           
053300*----------------------------------------------------                     
053400 2910-99-FIM.                                  EXIT.                      
053500*----------------------------------------------------                     
053600*                                                                         
053700*----------------------------------------------------                     
053800 3000-FINALIZAR                             SECTION.                      
053900*----------------------------------------------------                     
054000     MOVE WRK-RPT-REQ-COUNT TO WRK-RPT-TOT-PED-ED.                        
054100     MOVE WRK-RPT-GRAND-INT TO WRK-RPT-TOT-JG-ED.                         
054200     WRITE FD-AMORT-LINE FROM WRK-RPT-LINHABRANCO.                        
054300     WRITE FD-AMORT-LINE FROM WRK-RPT-TOTAL-GERAL.                        
054400     CLOSE LRFILE LVFILE AMORTRPT.                                        
054500     MOVE WRK-CTR-LIDOS      TO WRK-CTR-LIDOS-ED.                         
054600     MOVE WRK-CTR-OK         TO WRK-CTR-OK-ED.                            
054700     MOVE WRK-CTR-REJEITADOS TO WRK-CTR-REJ-ED.                           
054800     MOVE WRK-CTR-ESTOURO    TO WRK-CTR-OV-ED.                            
054900     DISPLAY ' '.                                                         
055000     DISPLAY 'FC3LOAN - TOTAIS DE CONTROLE - LOAN-CALC'.                  
055100     DISPLAY 'REGISTROS LIDOS    : ' WRK-CTR-LIDOS-ED.                    
055200     DISPLAY 'PROCESSADOS OK     : ' WRK-CTR-OK-ED.                       
055300     DISPLAY 'REJEITADOS (ER)    : ' WRK-CTR-REJ-ED.                      
055400     DISPLAY 'ESTOURADOS (OV)    : ' WRK-CTR-OV-ED.                       
055500*----------------------------------------------------                     
055600 3000-99-FIM.                                  EXIT.                      
055700*----------------------------------------------------                     
055800*                                                                         
055900*----------------------------------------------------                     
056000 4000-TESTAR-STATUS                         SECTION.                      
056100*----------------------------------------------------                     
056200     IF WRK-FS-LRFILE NOT EQUAL 0                                         
056300        MOVE 'FC3LOAN'           TO WRK-PROGRAMA                          
056400        MOVE '1000'              TO WRK-SECAO                             
056500        MOVE 'ERRO NO OPEN LRFILE' TO WRK-MENSAGEM                        
056600        MOVE WRK-FS-LRFILE       TO WRK-STATUS                            
056700        PERFORM 9000-ERRO                                                 
056800     END-IF.                                                              
056900     IF WRK-FS-LVFILE NOT EQUAL 0                                         
057000        MOVE 'FC3LOAN'           TO WRK-PROGRAMA                          
057100        MOVE '1000'              TO WRK-SECAO                             
057200        MOVE 'ERRO NO OPEN LVFILE' TO WRK-MENSAGEM                        
057300        MOVE WRK-FS-LVFILE       TO WRK-STATUS                            
057400        PERFORM 9000-ERRO                                                 
057500     END-IF.                                                              
057600     IF WRK-FS-AMORTRPT NOT EQUAL 0                                       
057700        MOVE 'FC3LOAN'            TO WRK-PROGRAMA                         
057800        MOVE '1000'               TO WRK-SECAO                            
057900        MOVE 'ERRO NO OPEN AMORTRPT' TO WRK-MENSAGEM                      
058000        MOVE WRK-FS-AMORTRPT      TO WRK-STATUS                           
058100        PERFORM 9000-ERRO                                                 
058200     END-IF.                                                              
058300*----------------------------------------------------                     
058400 4000-99-FIM.                                  EXIT.                      
058500*----------------------------------------------------                     
058600*                                                                         
058700*----------------------------------------------------                     
058800 9000-ERRO                                  SECTION.                      
058900*----------------------------------------------------                     
059000     DISPLAY WRK-MENSAGEM.                                                
059100     CALL 'GRAVALOG' USING WRK-DADOS.                                     
059200     GOBACK.                                                              
059300*----------------------------------------------------                     
059400 9000-99-FIM.                                  EXIT.                      
059500*----------------------------------------------------                     
