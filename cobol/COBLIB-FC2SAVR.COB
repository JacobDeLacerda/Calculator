000100*====================================================                     
000200 IDENTIFICATION                            DIVISION.                      
000300*====================================================                     
000400 PROGRAM-ID.    FC2SAVR.                                                  
000500 AUTHOR.        J L PRANTE.                                               
000600 INSTALLATION.  FOURSYS.                                                  
000700 DATE-WRITTEN.  11/05/84.                                                 
000800 DATE-COMPILED.                                                           
000900 SECURITY.      USO INTERNO FOURSYS - NAO DISTRIBUIR.                     
001000*===================================================*                     
001100*  AUTOR   : J L PRANTE                             *                     
001200*  EMPRESA : FOURSYS                                *                     
001300*  OBJETIVO: LER O ARQUIVO DE PEDIDOS DE CALCULO DE *                     
001400*            VALOR FUTURO COM APORTES PERIODICOS    *                     
001500*            (UNIDADE SAVINGS-CALC DA SUITE FINCALC *                     
001600*            PRO), VALIDAR, NORMALIZAR A FREQUENCIA *                     
001700*            DE APORTE, CALCULAR VALOR FUTURO DO    *                     
001800*            PRINCIPAL E DOS APORTES E GRAVAR O     *                     
001900*            REGISTRO DE RESULTADO, ACUMULANDO OS   *                     
002000*            TOTAIS DE CONTROLE DE FIM DE JOB.      *                     
002100*---------------------------------------------------*                     
002200*  ARQUIVOS:                                        *                     
002300*  DDNAME             I/O           INCLUDE/BOOK    *                     
002400*  SRFILE              I             FCSREC         *                     
002500*  SVFILE              O             FCSREC         *                     
002600*===================================================*                     
002700*     AMENDMENT HISTORY                                                   
002800*                                                                         
002900*     DATE       AUTOR   CHAMADO     DESCRICAO                            
003000*     -------    -----   --------    --------------------                 
003100*     11/05/84   JLP     FC-0012     VERSAO INICIAL - SO                  
003200*                                    VALOR FUTURO DO                      
003300*                                    PRINCIPAL (TESTE).           FC0012  
003400*     03/08/86   JLP     FC-0031     INCLUIDO CALCULO DO                  
003500*                                    VALOR FUTURO DOS                     
003600*                                    APORTES (ANUIDADE).          FC0031  
003700*     22/02/89   JLP     FC-0065     NORMALIZACAO DA FREQ.                
003800*                                    DE APORTE QUANDO                     
003900*                                    DIFERENTE DA FREQ.                   
004000*                                    DE CAPITALIZACAO.            FC0065  
004100*     17/09/90   RMS     FC-0102     DETECCAO DE ESTOURO (OV)             
004200*                                    NO VALOR FUTURO, IGUAL               
004300*                                    AO FEITO EM FC1INTR.         FC0102  
004400*     14/11/91   RMS     FC-0118     PADRONIZADO USO DO BOOK              
004500*                                    FCGLOG PARA REGISTRO DE              
004600*                                    ERROS DE ARQUIVO.            FC0118  
004700*     21/06/94   MDS     FC-0171     ROTINA DE POTENCIA E DE              
004800*                                    EXPONENCIAL PASSARAM A               
004900*                                    SER IDENTICAS AS DO                  
005000*                                    FC1INTR (COPIA MANUAL,               
005100*                                    NAO HA SUBPROGRAMA).         FC0171  
005200*     09/02/99   CAF     FC-0241     REVISAO ANO 2000 DO                  
005300*                                    PROGRAMA - NAO HA CAMPOS             
005400*                                    DE DATA NO LAYOUT, NADA              
005500*                                    FOI ALTERADO ALEM DESTE              
005600*                                    REGISTRO NO HISTORICO.       Y2K0241 
005700*     03/05/02   WBC     FC-0267     TOTAIS DE CONTROLE PASSAM            
005800*                                    A USAR O BOOK COMUM                  
005900*                                    FCCTRL (ANTES ERAM                   
006000*                                    CONTADORES LOCAIS).          FC0267  
006100*     19/08/03   WBC     FC-0279     CORRIGIDO 2100-CALC-                 
006200*                                    PRINCIPAL-FV: COM TAXA               
006300*                                    DE CAPITALIZACAO DISCRETA            
006400*                                    E PRINCIPAL ZERO, A TAXA             
006500*                                    PERIODICA E A POTENCIA               
006600*                                    (1+I)**N NAO ERAM                    
006700*                                    RECALCULADAS E O CALCULO             
006800*                                    DO APORTE EM 2220 USAVA              
006900*                                    VALOR DO PEDIDO ANTERIOR.    FC0279  
007000*===================================================*                     
007100*                                                                         
007200*====================================================                     
007300 ENVIRONMENT                               DIVISION.                      
007400*====================================================                     
007500 CONFIGURATION                             SECTION.                       
007600 SPECIAL-NAMES.                                                           
007700     C01 IS TOP-OF-FORM.                                                  
007800*                                                                         
007900 INPUT-OUTPUT                              SECTION.                       
008000 FILE-CONTROL.                                                            
008100     SELECT SRFILE ASSIGN TO SRFILE                                       
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS WRK-FS-SRFILE.                                    
008400*                                                                         
008500     SELECT SVFILE ASSIGN TO SVFILE                                       
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS WRK-FS-SVFILE.                                    
008800*                                                                         
008900*====================================================                     
009000 DATA                                      DIVISION.                      
009100*====================================================                     
009200*----------------------------------------------------                     
009300 FILE                                      SECTION.                       
009400*----------------------------------------------------                     
009500 FD  SRFILE                                                               
009600     RECORDING MODE IS F                                                  
009700     LABEL RECORD IS STANDARD                                             
009800     BLOCK CONTAINS 0 RECORDS.                                            
009900*                                                                         
010000     COPY FCSREC.                                                         
010100*                                                                         
010200 FD  SVFILE                                                               
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORD IS STANDARD                                             
010500     BLOCK CONTAINS 0 RECORDS.                                            
010600*                                                                         
010700*    O BOOK FCSREC JA FOI TRAZIDO PELA FD SRFILE ACIMA;                   
010800*    O REGISTRO FD-SV-RESULT DELE E REAPROVEITADO AQUI.                   
010900*                                                                         
011000*----------------------------------------------------                     
011100 WORKING-STORAGE                           SECTION.                       
011200*----------------------------------------------------                     
011300     COPY FCGLOG.                                                         
011400     COPY FCCTRL.                                                         
011500*----------------------------------------------------                     
011600 01  FILLER                    PIC X(48) VALUE                            
011700     '--------------VARIAVEIS PARA FILE STATUS-----'.                     
011800*----------------------------------------------------                     
011900 77  WRK-FS-SRFILE             PIC 9(02) VALUE ZERO.                      
012000 77  WRK-FS-SVFILE             PIC 9(02) VALUE ZERO.                      
012100*----------------------------------------------------                     
012200 01  FILLER                    PIC X(48) VALUE                            
012300     '--------------VARIAVEIS DE CALCULO------------'.                    
012400*----------------------------------------------------                     
012500 01  WRK-CALC-AREA.                                                       
012600     05  WRK-RATE-DEC          PIC S9(03)V9(08) COMP.                     
012700     05  WRK-T-ANOS            PIC S9(03)V99     COMP.                    
012800     05  WRK-I-PERIODICA       PIC S9(03)V9(08) COMP.                     
012900     05  WRK-N-PERIODOS        PIC S9(07)        COMP.                    
013000     05  WRK-RT                PIC S9(05)V9(08) COMP.                     
013100     05  WRK-FREQ-EFETIVA      PIC S9(05)        COMP.                    
013200     05  FILLER                PIC X(08)         VALUE SPACES.            
013300*                                                                         
013400*    VISAO ALTERNATIVA DA AREA DE CALCULO PARA CONFERENCIA                
013500*    DE CAMPOS EM DUMP (PARTE INTEIRA / DECIMAL DA TAXA).                 
013600*                                                                         
013700 01  WRK-CALC-ALT REDEFINES WRK-CALC-AREA.                                
013800     05  WRK-CALC-RATE-INT     PIC S9(03)        COMP.                    
013900     05  WRK-CALC-RATE-FRC     PIC 9(08)         COMP.                    
014000     05  FILLER                PIC X(21).                                 
014100*                                                                         
014200 01  WRK-POWER-AREA.                                                      
014300     05  WRK-POWER-BASE        PIC S9(05)V9(08) COMP.                     
014400     05  WRK-POWER-RESULT      PIC S9(09)V9(08) COMP.                     
014500     05  WRK-POWER-SUB         PIC S9(07)        COMP.                    
014600     05  FILLER                PIC X(08)         VALUE SPACES.            
014700*                                                                         
014800 01  WRK-EXP-AREA.                                                        
014900     05  WRK-EXP-X             PIC S9(05)V9(08) COMP.                     
015000     05  WRK-EXP-INT-PART      PIC S9(05)        COMP.                    
015100     05  WRK-EXP-FRAC-PART     PIC S9(05)V9(08) COMP.                     
015200     05  WRK-EXP-TERMO         PIC S9(05)V9(08) COMP.                     
015300     05  WRK-EXP-SOMA          PIC S9(05)V9(08) COMP.                     
015400     05  WRK-EXP-SUB           PIC S9(03)        COMP.                    
015500     05  WRK-EXP-RESULT        PIC S9(09)V9(08) COMP.                     
015600     05  FILLER                PIC X(08)         VALUE SPACES.            
015700*                                                                         
015800 01  FILLER                    PIC X(48) VALUE                            
015900     '--------------VARIAVEIS DE APORTES-------------'.                   
016000*----------------------------------------------------                     
016100*                                                                         
016200*    AREA DE TRABALHO DO VALOR FUTURO DOS APORTES                         
016300*    PERIODICOS (ANUIDADE ORDINARIA).                                     
016400*                                                                         
016500 01  WRK-ANNUITY-AREA.                                                    
016600     05  WRK-PMT-PERIODICO     PIC S9(09)V9(08) COMP.                     
016700     05  WRK-ANNUAL-CONTRIB    PIC S9(09)V99    COMP.                     
016800     05  WRK-ANNUITY-FV        PIC S9(13)V99    COMP.                     
016900     05  WRK-PRINCIPAL-FV      PIC S9(13)V99    COMP.                     
017000     05  FILLER                PIC X(08)         VALUE SPACES.            
017100*                                                                         
017200 01  WRK-RESULTADO.                                                       
017300     05  WRK-FUTURE-VAL        PIC S9(13)V99    COMP.                     
017400     05  WRK-TOT-CONTRIB       PIC S9(13)V99    COMP.                     
017500     05  WRK-TOT-INT           PIC S9(13)V99    COMP.                     
017600     05  FILLER                PIC X(08)         VALUE SPACES.            
017700*                                                                         
017800 77  WRK-MAX-AMOUNT            PIC 9(13)V99 VALUE                         
017900     9999999999999.99.                                                    
018000 77  WRK-E-CONST               PIC 9V9(08)  COMP VALUE                    
018100     2.71828183.                                                          
018200 77  WRK-FLAG-VALIDO           PIC X(01)    VALUE 'S'.                    
018300     88  WRK-PEDIDO-VALIDO         VALUE 'S'.                             
018400     88  WRK-PEDIDO-INVALIDO       VALUE 'N'.                             
018500*                                                                         
018600*====================================================                     
018700 PROCEDURE                                 DIVISION.                      
018800*====================================================                     
018900*----------------------------------------------------                     
019000 0000-PRINCIPAL                             SECTION.                      
019100*----------------------------------------------------                     
019200     PERFORM 1000-INICIALIZAR.                                            
019300     PERFORM 2000-PROCESSAR THRU 2000-99-FIM                              
019400              UNTIL WRK-FS-SRFILE EQUAL 10.                               
019500     PERFORM 3000-FINALIZAR.                                              
019600     STOP RUN.                                                            
019700*----------------------------------------------------                     
019800 0000-99-FIM.                                  EXIT.                      
019900*----------------------------------------------------                     
020000*                                                                         
020100*----------------------------------------------------                     
020200 1000-INICIALIZAR                           SECTION.                      
020300*----------------------------------------------------                     
020400     OPEN INPUT  SRFILE                                                   
020500          OUTPUT SVFILE.                                                  
020600     PERFORM 4000-TESTAR-STATUS.                                          
020700     MOVE ZERO TO WRK-CTR-LIDOS WRK-CTR-OK                                
020800                  WRK-CTR-REJEITADOS WRK-CTR-ESTOURO.                     
020900     PERFORM 1050-LER.                                                    
021000*----------------------------------------------------                     
021100 1000-99-FIM.                                  EXIT.                      
021200*----------------------------------------------------                     
021300*                                                                         
021400*----------------------------------------------------                     
021500 1050-LER                                   SECTION.                      
021600*----------------------------------------------------                     
021700     READ SRFILE.                                                         
021800     IF WRK-FS-SRFILE EQUAL 00                                            
021900        ADD 1 TO WRK-CTR-LIDOS                                            
022000     END-IF.                                                              
022100*----------------------------------------------------                     
022200 1050-99-FIM.                                  EXIT.                      
022300*----------------------------------------------------                     
022400*                                                                         
022500*----------------------------------------------------                     
022600 2000-PROCESSAR                             SECTION.                      
022700*----------------------------------------------------                     
022800     MOVE SPACES           TO FD-SV-RESULT.                               
022900     MOVE SR-REQ-ID         TO SV-REQ-ID.                                 
023000     MOVE ZERO  TO SV-FUTURE-VAL SV-TOT-CONTRIB SV-TOT-INT.               
023100     PERFORM 2050-EDITAR-ENTRADA.                                         
023200     IF WRK-PEDIDO-INVALIDO                                               
023300        MOVE 'ER' TO SV-STATUS                                            
023400        ADD 1 TO WRK-CTR-REJEITADOS                                       
023500     ELSE                                                                 
023600        MOVE 'OK' TO SV-STATUS                                            
023700        COMPUTE WRK-RATE-DEC = SR-RATE-PCT / 100                          
023800        MOVE SR-YEARS TO WRK-T-ANOS                                       
023900        PERFORM 2080-NORMALIZAR-FREQ                                      
024000        PERFORM 2100-CALC-PRINCIPAL-FV                                    
024100        IF SV-STATUS-ESTOURO                                              
024200           ADD 1 TO WRK-CTR-ESTOURO                                       
024300        ELSE                                                              
024400           PERFORM 2200-CALC-ANNUITY-FV                                   
024500           IF SV-STATUS-ESTOURO                                           
024600              ADD 1 TO WRK-CTR-ESTOURO                                    
024700           ELSE                                                           
024800              COMPUTE WRK-FUTURE-VAL ROUNDED =                            
024900                      WRK-PRINCIPAL-FV + WRK-ANNUITY-FV                   
025000              IF WRK-FUTURE-VAL > WRK-MAX-AMOUNT                          
025100                 MOVE 'OV' TO SV-STATUS                                   
025200                 ADD 1 TO WRK-CTR-ESTOURO                                 
025300              ELSE                                                        
025400                 COMPUTE WRK-TOT-INT ROUNDED =                            
025500                         WRK-FUTURE-VAL - SR-PRINCIPAL                    
025600                         - WRK-TOT-CONTRIB                                
025700                 IF WRK-TOT-INT < ZERO                                    
025800                    MOVE ZERO TO WRK-TOT-INT                              
025900                 END-IF                                                   
026000                 MOVE WRK-FUTURE-VAL  TO SV-FUTURE-VAL                    
026100                 MOVE WRK-TOT-CONTRIB TO SV-TOT-CONTRIB                   
026200                 MOVE WRK-TOT-INT     TO SV-TOT-INT                       
026300                 ADD 1 TO WRK-CTR-OK                                      
026400              END-IF                                                      
026500           END-IF                                                         
026600        END-IF                                                            
026700     END-IF.                                                              
026800     WRITE FD-SV-RESULT.                                                  
026900     PERFORM 1050-LER.                                                    
027000*----------------------------------------------------                     
027100 2000-99-FIM.                                  EXIT.                      
027200*----------------------------------------------------                     
027300*                                                                         
027400*----------------------------------------------------                     
027500 2050-EDITAR-ENTRADA                        SECTION.                      
027600*----------------------------------------------------                     
027700*    22/02/89 JLP - PRINCIPAL, TAXA, PRAZO, APORTE E                      
027800*    FREQUENCIAS DEVEM SER NUMERICOS.                                     
027900*                                                                         
028000     SET WRK-PEDIDO-VALIDO TO TRUE.                                       
028100     IF SR-PRINCIPAL     NOT NUMERIC                                      
028200     OR SR-RATE-PCT      NOT NUMERIC                                      
028300     OR SR-YEARS         NOT NUMERIC                                      
028400     OR SR-COMP-FREQ     NOT NUMERIC                                      
028500     OR SR-CONTRIB-AMT   NOT NUMERIC                                      
028600     OR SR-CONTRIB-FREQ  NOT NUMERIC                                      
028700        SET WRK-PEDIDO-INVALIDO TO TRUE                                   
028800     END-IF.                                                              
028900*----------------------------------------------------                     
029000 2050-99-FIM.                                  EXIT.                      
029100*----------------------------------------------------                     
029200*                                                                         
029300*----------------------------------------------------                     
029400 2080-NORMALIZAR-FREQ                       SECTION.                      
029500*----------------------------------------------------                     
029600*    22/02/89 JLP - SE A FREQUENCIA DE APORTE FOR ZERO,                   
029700*    'CASA' COM A FREQUENCIA DE CAPITALIZACAO; SE ESTA FOR                
029800*    CONTINUA (ZERO), ASSUME-SE 12 APORTES POR ANO.                       
029900*                                                                         
030000     IF SR-CONTRIB-FREQ EQUAL ZERO                                        
030100        IF SR-COMP-FREQ EQUAL ZERO                                        
030200           MOVE 12 TO WRK-FREQ-EFETIVA                                    
030300        ELSE                                                              
030400           MOVE SR-COMP-FREQ TO WRK-FREQ-EFETIVA                          
030500        END-IF                                                            
030600     ELSE                                                                 
030700        MOVE SR-CONTRIB-FREQ TO WRK-FREQ-EFETIVA                          
030800     END-IF.                                                              
030900*----------------------------------------------------                     
031000 2080-99-FIM.                                  EXIT.                      
031100*----------------------------------------------------                     
031200*                                                                         
031300*----------------------------------------------------                     
031400 2100-CALC-PRINCIPAL-FV                     SECTION.                      
031500*----------------------------------------------------                     
031600*    11/05/84 JLP - VALOR FUTURO DO PRINCIPAL, MESMA                      
031700*    FORMULA DO REGIME CONTINUO/DISCRETO DO FC1INTR.                      
031800*                                                                         
031900     MOVE 'OK' TO SV-STATUS.                                              
032000     IF SR-COMP-FREQ EQUAL ZERO                                           
032100        IF SR-PRINCIPAL EQUAL ZERO                                        
032200           MOVE ZERO TO WRK-PRINCIPAL-FV                                  
032300        ELSE                                                              
032400           IF WRK-RATE-DEC EQUAL ZERO                                     
032500              MOVE SR-PRINCIPAL TO WRK-PRINCIPAL-FV                       
032600           ELSE                                                           
032700              COMPUTE WRK-RT = WRK-RATE-DEC * WRK-T-ANOS                  
032800              IF WRK-RT > 700                                             
032900                 MOVE 'OV' TO SV-STATUS                                   
033000              ELSE                                                        
033100                 MOVE WRK-RT TO WRK-EXP-X                                 
033200                 PERFORM 2300-CALC-EXP THRU 2300-99-FIM                   
033300                 COMPUTE WRK-PRINCIPAL-FV ROUNDED =                       
033400                         SR-PRINCIPAL * WRK-EXP-RESULT                    
033500              END-IF                                                      
033600           END-IF                                                         
033700        END-IF                                                            
033800     ELSE                                                                 
033900*       TAXA PERIODICA, N DE PERIODOS E POTENCIA SAO                      
034000*       CALCULADOS AQUI SEMPRE QUE A CAPITALIZACAO E                      
034100*       DISCRETA, MESMO COM PRINCIPAL ZERO, POIS O                        
034200*       PARAGRAFO 2220-ANNUITY-DISCRETE REAPROVEITA                       
034300*       ESTES MESMOS CAMPOS PARA OS APORTES.                              
034400        COMPUTE WRK-I-PERIODICA =                                         
034500                WRK-RATE-DEC / SR-COMP-FREQ                               
034600        COMPUTE WRK-N-PERIODOS ROUNDED =                                  
034700                SR-COMP-FREQ * WRK-T-ANOS                                 
034800        COMPUTE WRK-POWER-BASE = 1 + WRK-I-PERIODICA                      
034900        MOVE WRK-N-PERIODOS TO WRK-POWER-SUB                              
035000        PERFORM 2900-POWER-LOOP THRU 2900-99-FIM                          
035100        IF SR-PRINCIPAL EQUAL ZERO                                        
035200           MOVE ZERO TO WRK-PRINCIPAL-FV                                  
035300        ELSE                                                              
035400           COMPUTE WRK-PRINCIPAL-FV ROUNDED =                             
035500                   SR-PRINCIPAL * WRK-POWER-RESULT                        
035600        END-IF                                                            
035700     END-IF.                                                              
035800     IF WRK-PRINCIPAL-FV > WRK-MAX-AMOUNT                                 
035900        MOVE 'OV' TO SV-STATUS                                            
036000     END-IF.                                                              
036100*----------------------------------------------------                     
036200 2100-99-FIM.                                  EXIT.                      
036300*----------------------------------------------------                     
036400*                                                                         
036500*----------------------------------------------------                     
036600 2200-CALC-ANNUITY-FV                       SECTION.                      
036700*----------------------------------------------------                     
036800*    03/08/86 JLP - VALOR FUTURO DOS APORTES PERIODICOS,                  
036900*    SO CALCULADO QUANDO HA APORTE, FREQUENCIA E PRAZO.                   
037000*                                                                         
037100     MOVE ZERO TO WRK-ANNUITY-FV WRK-TOT-CONTRIB.                         
037200     IF SR-CONTRIB-AMT > ZERO                                             
037300     AND WRK-FREQ-EFETIVA > ZERO                                          
037400     AND WRK-T-ANOS > ZERO                                                
037500        COMPUTE WRK-TOT-CONTRIB ROUNDED =                                 
037600                SR-CONTRIB-AMT * WRK-FREQ-EFETIVA * WRK-T-ANOS            
037700        IF SR-COMP-FREQ EQUAL ZERO                                        
037800           PERFORM 2210-ANNUITY-CONTINUOUS THRU 2210-99-FIM               
037900        ELSE                                                              
038000           PERFORM 2220-ANNUITY-DISCRETE THRU 2220-99-FIM                 
038100        END-IF                                                            
038200        IF WRK-ANNUITY-FV > WRK-MAX-AMOUNT                                
038300           MOVE 'OV' TO SV-STATUS                                         
038400        END-IF                                                            
038500     END-IF.                                                              
038600*----------------------------------------------------                     
038700 2200-99-FIM.                                  EXIT.                      
038800*----------------------------------------------------                     
038900*                                                                         
039000*----------------------------------------------------                     
039100 2210-ANNUITY-CONTINUOUS                    SECTION.                      
039200*----------------------------------------------------                     
039300*    CAPITALIZACAO CONTINUA: APORTE ANUALIZADO = APORTE *                 
039400*    FREQ; SE R=0 ANUIDADE = APORTE ANUAL * T, SENAO                      
039500*    ANUIDADE = APORTE ANUAL * (E**(R*T) - 1) / R.                        
039600*                                                                         
039700     COMPUTE WRK-ANNUAL-CONTRIB ROUNDED =                                 
039800             SR-CONTRIB-AMT * WRK-FREQ-EFETIVA.                           
039900     IF WRK-RATE-DEC EQUAL ZERO                                           
040000        COMPUTE WRK-ANNUITY-FV ROUNDED =                                  
040100                WRK-ANNUAL-CONTRIB * WRK-T-ANOS                           
040200     ELSE                                                                 
040300        COMPUTE WRK-RT = WRK-RATE-DEC * WRK-T-ANOS                        
040400        IF WRK-RT > 700                                                   
040500           MOVE 'OV' TO SV-STATUS                                         
040600        ELSE                                                              
040700           MOVE WRK-RT TO WRK-EXP-X                                       
040800           PERFORM 2300-CALC-EXP THRU 2300-99-FIM                         
040900           COMPUTE WRK-ANNUITY-FV ROUNDED =                               
041000                   WRK-ANNUAL-CONTRIB *                                   
041100                   (WRK-EXP-RESULT - 1) / WRK-RATE-DEC                    
041200        END-IF                                                            
041300     END-IF.                                                              
041400*----------------------------------------------------                     
041500 2210-99-FIM.                                  EXIT.                      
041600*----------------------------------------------------                     
041700*                                                                         
041800*----------------------------------------------------                     
041900 2220-ANNUITY-DISCRETE                      SECTION.                      
042000*----------------------------------------------------                     
042100*    CAPITALIZACAO DISCRETA: APORTE NORMALIZADO PARA O                    
042200*    PERIODO DE CAPITALIZACAO, ANUIDADE ORDINARIA PELA                    
042300*    FORMULA PMT*((1+I)**N - 1)/I.                                        
042400*                                                                         
042500     COMPUTE WRK-PMT-PERIODICO ROUNDED =                                  
042600             (SR-CONTRIB-AMT * WRK-FREQ-EFETIVA)                          
042700             / SR-COMP-FREQ.                                              
042800     IF WRK-I-PERIODICA EQUAL ZERO                                        
042900        COMPUTE WRK-ANNUITY-FV ROUNDED =                                  
043000                WRK-PMT-PERIODICO * WRK-N-PERIODOS                        
043100     ELSE                                                                 
043200        COMPUTE WRK-ANNUITY-FV ROUNDED =                                  
043300                WRK-PMT-PERIODICO *                                       
043400                (WRK-POWER-RESULT - 1) / WRK-I-PERIODICA                  
043500     END-IF.                                                              
043600*----------------------------------------------------                     
043700 2220-99-FIM.                                  EXIT.                      
043800*----------------------------------------------------                     
043900*                                                                         
044000*----------------------------------------------------                     
044100 2300-CALC-EXP                              SECTION.                      
044200*----------------------------------------------------                     
044300*    CALCULA WRK-EXP-RESULT = E**WRK-EXP-X SEPARANDO PARTE                
044400*    INTEIRA (POTENCIA DE 'E') E FRACIONARIA (TAYLOR),                    
044500*    IDENTICO AO PARAGRAFO HOMONIMO DO FC1INTR.                           
044600*                                                                         
044700     MOVE WRK-EXP-X        TO WRK-EXP-INT-PART.                           
044800     COMPUTE WRK-EXP-FRAC-PART =                                          
044900             WRK-EXP-X - WRK-EXP-INT-PART.                                
045000*                                                                         
045100     MOVE WRK-E-CONST      TO WRK-POWER-BASE.                             
045200     MOVE WRK-EXP-INT-PART TO WRK-POWER-SUB.                              
045300     PERFORM 2900-POWER-LOOP THRU 2900-99-FIM.                            
045400*                                                                         
045500     MOVE 1 TO WRK-EXP-TERMO WRK-EXP-SOMA.                                
045600     MOVE 0 TO WRK-EXP-SUB.                                               
045700     PERFORM 2310-TAYLOR-TERMO THRU 2310-99-FIM                           
045800              VARYING WRK-EXP-SUB FROM 1 BY 1                             
045900              UNTIL WRK-EXP-SUB > 20.                                     
046000*                                                                         
046100     COMPUTE WRK-EXP-RESULT ROUNDED =                                     
046200             WRK-POWER-RESULT * WRK-EXP-SOMA.                             
046300*----------------------------------------------------                     
046400 2300-99-FIM.                                  EXIT.                      
046500*----------------------------------------------------                     
046600*                                                                         
046700*----------------------------------------------------                     
046800 2310-TAYLOR-TERMO                          SECTION.                      
046900*----------------------------------------------------                     
047000     COMPUTE WRK-EXP-TERMO ROUNDED =                                      
047100             (WRK-EXP-TERMO * WRK-EXP-FRAC-PART)                          
047200             / WRK-EXP-SUB.                                               
047300     ADD WRK-EXP-TERMO TO WRK-EXP-SOMA.                                   
047400*----------------------------------------------------                     
047500 2310-99-FIM.                                  EXIT.                      
047600*----------------------------------------------------                     
047700*                                                                         
047800*----------------------------------------------------                     
047900 2900-POWER-LOOP                            SECTION.                      
048000*----------------------------------------------------                     
048100*    WRK-POWER-RESULT = WRK-POWER-BASE ELEVADO A                          
048200*    WRK-POWER-SUB, POR MULTIPLICACAO REPETIDA.                           
048300*                                                                         
048400     MOVE 1 TO WRK-POWER-RESULT.                                          
048500     IF WRK-POWER-SUB > ZERO                                              
048600        PERFORM 2910-POWER-STEP THRU 2910-99-FIM                          
048700                 WRK-POWER-SUB TIMES                                      
048800     END-IF.                                                              
048900*----------------------------------------------------                     
049000 2900-99-FIM.                                  EXIT.                      
049100*----------------------------------------------------                     
049200*                                                                         
049300*----------------------------------------------------                     
049400 2910-POWER-STEP                            SECTION.                      
049500*----------------------------------------------------                     
049600     COMPUTE WRK-POWER-RESULT ROUNDED =                                   
049700             WRK-POWER-RESULT * WRK-POWER-BASE.                           
049800*----------------------------------------------------                     
049900 2910-99-FIM.                                  EXIT.                      
050000*----------------------------------------------------                     
050100*                                                                         
050200*----------------------------------------------------                     
050300 3000-FINALIZAR                             SECTION.                      
050400*----------------------------------------------------                     
050500     CLOSE SRFILE SVFILE.                                                 
050600     MOVE WRK-CTR-LIDOS      TO WRK-CTR-LIDOS-ED.                         
050700     MOVE WRK-CTR-OK         TO WRK-CTR-OK-ED.                            
050800     MOVE WRK-CTR-REJEITADOS TO WRK-CTR-REJ-ED.                           
050900     MOVE WRK-CTR-ESTOURO    TO WRK-CTR-OV-ED.                            
051000     DISPLAY ' '.                                                         
051100     DISPLAY 'FC2SAVR - TOTAIS DE CONTROLE - SAVINGS-CALC'.               
051200     DISPLAY 'REGISTROS LIDOS    : ' WRK-CTR-LIDOS-ED.                    
051300     DISPLAY 'PROCESSADOS OK     : ' WRK-CTR-OK-ED.                       
051400     DISPLAY 'REJEITADOS (ER)    : ' WRK-CTR-REJ-ED.                      
051500     DISPLAY 'ESTOURADOS (OV)    : ' WRK-CTR-OV-ED.                       
051600*----------------------------------------------------                     
051700 3000-99-FIM.                                  EXIT.                      
051800*----------------------------------------------------                     
051900*                                                                         
052000*----------------------------------------------------                     
052100 4000-TESTAR-STATUS                         SECTION.                      
052200*----------------------------------------------------                     
052300     IF WRK-FS-SRFILE NOT EQUAL 0                                         
052400        MOVE 'FC2SAVR'           TO WRK-PROGRAMA                          
052500        MOVE '1000'              TO WRK-SECAO                             
052600        MOVE 'ERRO NO OPEN SRFILE' TO WRK-MENSAGEM                        
052700        MOVE WRK-FS-SRFILE       TO WRK-STATUS                            
052800        PERFORM 9000-ERRO                                                 
052900     END-IF.                                                              
053000     IF WRK-FS-SVFILE NOT EQUAL 0                                         
053100        MOVE 'FC2SAVR'           TO WRK-PROGRAMA                          
053200        MOVE '1000'              TO WRK-SECAO                             
053300        MOVE 'ERRO NO OPEN SVFILE' TO WRK-MENSAGEM                        
053400        MOVE WRK-FS-SVFILE       TO WRK-STATUS                            
053500        PERFORM 9000-ERRO                                                 
053600     END-IF.                                                              
053700*----------------------------------------------------                     
053800 4000-99-FIM.                                  EXIT.                      
053900*----------------------------------------------------                     
054000*                                                                         
054100*----------------------------------------------------                     
054200 9000-ERRO                                  SECTION.                      
054300*----------------------------------------------------                     
054400     DISPLAY WRK-MENSAGEM.                                                
054500     CALL 'GRAVALOG' USING WRK-DADOS.                                     
054600     GOBACK.                                                              
054700*----------------------------------------------------                     
054800 9000-99-FIM.                                  EXIT.                      
054900*----------------------------------------------------                     
