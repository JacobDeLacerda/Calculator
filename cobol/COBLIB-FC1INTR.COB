000100*====================================================                     
000200 IDENTIFICATION                            DIVISION.                      
000300*====================================================                     
000400 PROGRAM-ID.    FC1INTR.                                                  
000500 AUTHOR.        J L PRANTE.                                               
000600 INSTALLATION.  FOURSYS.                                                  
000700 DATE-WRITTEN.  02/03/83.                                                 
000800 DATE-COMPILED.                                                           
000900 SECURITY.      USO INTERNO FOURSYS - NAO DISTRIBUIR.                     
001000*===================================================*                     
001100*  AUTOR   : J L PRANTE                             *                     
001200*  EMPRESA : FOURSYS                                *                     
001300*  OBJETIVO: LER O ARQUIVO DE PEDIDOS DE CALCULO DE *                     
001400*            JUROS COMPOSTOS (UNIDADE INTEREST-CALC *                     
001500*            DA SUITE FINCALC PRO), VALIDAR CADA    *                     
001600*            PEDIDO, CALCULAR MONTANTE E JUROS PELO *                     
001700*            REGIME CONTINUO OU DISCRETO E GRAVAR O *                     
001800*            REGISTRO DE RESULTADO, ACUMULANDO OS   *                     
001900*            TOTAIS DE CONTROLE DE FIM DE JOB.      *                     
002000*---------------------------------------------------*                     
002100*  ARQUIVOS:                                        *                     
002200*  DDNAME             I/O           INCLUDE/BOOK    *                     
002300*  IRFILE              I             FCIREC         *                     
002400*  XRFILE              O             FCIREC         *                     
002500*===================================================*                     
002600*     AMENDMENT HISTORY                                                   
002700*                                                                         
002800*     DATE       AUTOR   CHAMADO     DESCRICAO                            
002900*     -------    -----   --------    --------------------                 
003000*     02/03/83   JLP     FC-0001     VERSAO INICIAL - SO                  
003100*                                    REGIME DE JUROS                      
003200*                                    CONTINUO (TESTE).            FC0001  
003300*     19/07/85   JLP     FC-0018     INCLUIDO REGIME DISCRETO             
003400*                                    (N COMPOSICOES/ANO) E                
003500*                                    PARAGRAFO DE POTENCIA.       FC0018  
003600*     17/09/90   RMS     FC-0102     DETECCAO DE ESTOURO (OV)             
003700*                                    NO MONTANTE CALCULADO,               
003800*                                    ANTES SO HAVIA 'ER'.         FC0102  
003900*     14/11/91   RMS     FC-0118     PADRONIZADO USO DO BOOK              
004000*                                    FCGLOG PARA REGISTRO DE              
004100*                                    ERROS DE ARQUIVO.            FC0118  
004200*     21/06/94   MDS     FC-0170     CORRIGIDO CALCULO DO                 
004300*                                    EXPONENCIAL PARA TAXAS               
004400*                                    ACIMA DE 1 (R*T > 1),                
004500*                                    SEPARANDO PARTE INTEIRA              
004600*                                    E FRACIONARIA DO                     
004700*                                    EXPOENTE.                    FC0170  
004800*     09/02/99   CAF     FC-0240     REVISAO ANO 2000 DO                  
004900*                                    PROGRAMA - NAO HA CAMPOS             
005000*                                    DE DATA NO LAYOUT, NADA              
005100*                                    FOI ALTERADO ALEM DESTE              
005200*                                    REGISTRO NO HISTORICO.       Y2K0240 
005300*     03/05/02   WBC     FC-0266     TOTAIS DE CONTROLE PASSAM            
005400*                                    A USAR O BOOK COMUM                  
005500*                                    FCCTRL (ANTES ERAM                   
005600*                                    CONTADORES LOCAIS).          FC0266  
005700*===================================================*                     
005800*                                                                         
005900*====================================================                     
006000 ENVIRONMENT                               DIVISION.                      
006100*====================================================                     
006200 CONFIGURATION                             SECTION.                       
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM.                                                  
006500*                                                                         
006600 INPUT-OUTPUT                              SECTION.                       
006700 FILE-CONTROL.                                                            
006800     SELECT IRFILE ASSIGN TO IRFILE                                       
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS WRK-FS-IRFILE.                                    
007100*                                                                         
007200     SELECT XRFILE ASSIGN TO XRFILE                                       
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS WRK-FS-XRFILE.                                    
007500*                                                                         
007600*====================================================                     
007700 DATA                                      DIVISION.                      
007800*====================================================                     
007900*----------------------------------------------------                     
008000 FILE                                      SECTION.                       
008100*----------------------------------------------------                     
008200 FD  IRFILE                                                               
008300     RECORDING MODE IS F                                                  
008400     LABEL RECORD IS STANDARD                                             
008500     BLOCK CONTAINS 0 RECORDS.                                            
008600*                                                                         
008700     COPY FCIREC.                                                         
008800*                                                                         
008900 FD  XRFILE                                                               
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORD IS STANDARD                                             
009200     BLOCK CONTAINS 0 RECORDS.                                            
009300*                                                                         
009400*    O BOOK FCIREC JA FOI TRAZIDO PELA FD IRFILE ACIMA;                   
009500*    O REGISTRO FD-XR-RESULT DELE E REAPROVEITADO AQUI.                   
009600*                                                                         
009700*----------------------------------------------------                     
009800 WORKING-STORAGE                           SECTION.                       
009900*----------------------------------------------------                     
010000     COPY FCGLOG.                                                         
010100     COPY FCCTRL.                                                         
010200*----------------------------------------------------                     
010300 01  FILLER                    PIC X(48) VALUE                            
010400     '--------------VARIAVEIS PARA FILE STATUS-----'.                     
010500*----------------------------------------------------                     
010600 77  WRK-FS-IRFILE             PIC 9(02) VALUE ZERO.                      
010700 77  WRK-FS-XRFILE             PIC 9(02) VALUE ZERO.                      
010800*----------------------------------------------------                     
010900 01  FILLER                    PIC X(48) VALUE                            
011000     '--------------VARIAVEIS DE CALCULO------------'.                    
011100*----------------------------------------------------                     
011200*                                                                         
011300*    AREA DE TRABALHO COM OS DADOS DO PEDIDO CORRENTE,                    
011400*    JA CONVERTIDOS PARA TAXA DECIMAL E PRAZO EM PERIODOS.                
011500*                                                                         
011600 01  WRK-CALC-AREA.                                                       
011700     05  WRK-RATE-DEC          PIC S9(03)V9(08) COMP.                     
011800     05  WRK-T-ANOS            PIC S9(03)V99     COMP.                    
011900     05  WRK-I-PERIODICA       PIC S9(03)V9(08) COMP.                     
012000     05  WRK-N-PERIODOS        PIC S9(07)        COMP.                    
012100     05  WRK-RT                PIC S9(05)V9(08) COMP.                     
012200     05  FILLER                PIC X(08)         VALUE SPACES.            
012300*                                                                         
012400*    VISAO ALTERNATIVA DA TAXA DECIMAL, SEPARANDO PARTE                   
012500*    INTEIRA E FRACIONARIA PARA CONFERENCIA EM DUMP.                      
012600*                                                                         
012700 01  WRK-RATE-ALT REDEFINES WRK-CALC-AREA.                                
012800     05  WRK-RATE-INT-PART     PIC S9(03)        COMP.                    
012900     05  WRK-RATE-FRAC-PART    PIC 9(08)         COMP.                    
013000     05  FILLER                PIC X(18).                                 
013100*                                                                         
013200*    AREA DE TRABALHO DA ROTINA GENERICA DE POTENCIA                      
013300*    (1+I) ELEVADO A N, REAPROVEITADA PELO CALCULO DO                     
013400*    EXPONENCIAL (REGIME CONTINUO).                                       
013500*                                                                         
013600 01  WRK-POWER-AREA.                                                      
013700     05  WRK-POWER-BASE        PIC S9(05)V9(08) COMP.                     
013800     05  WRK-POWER-RESULT      PIC S9(09)V9(08) COMP.                     
013900     05  WRK-POWER-SUB         PIC S9(07)        COMP.                    
014000     05  FILLER                PIC X(08)         VALUE SPACES.            
014100*                                                                         
014200*    AREA DE TRABALHO DO CALCULO DO EXPONENCIAL (E**X)                    
014300*    POR SERIE DE TAYLOR SOBRE A PARTE FRACIONARIA DO                     
014400*    EXPOENTE, COMBINADA COM A POTENCIA INTEIRA DA                        
014500*    CONSTANTE 'E' PELA ROTINA DE POTENCIA ACIMA.                         
014600*                                                                         
014700 01  WRK-EXP-AREA.                                                        
014800     05  WRK-EXP-X             PIC S9(05)V9(08) COMP.                     
014900     05  WRK-EXP-INT-PART      PIC S9(05)        COMP.                    
015000     05  WRK-EXP-FRAC-PART     PIC S9(05)V9(08) COMP.                     
015100     05  WRK-EXP-TERMO         PIC S9(05)V9(08) COMP.                     
015200     05  WRK-EXP-SOMA          PIC S9(05)V9(08) COMP.                     
015300     05  WRK-EXP-SUB           PIC S9(03)        COMP.                    
015400     05  WRK-EXP-RESULT        PIC S9(09)V9(08) COMP.                     
015500     05  FILLER                PIC X(08)         VALUE SPACES.            
015600*                                                                         
015700 01  FILLER                    PIC X(48) VALUE                            
015800     '--------------VARIAVEIS PARA MONTANTE---------'.                    
015900*----------------------------------------------------                     
016000 01  WRK-RESULTADO.                                                       
016100     05  WRK-FINAL-AMT         PIC S9(13)V99    COMP.                     
016200     05  WRK-TOT-INT           PIC S9(13)V99    COMP.                     
016300     05  FILLER                PIC X(08)         VALUE SPACES.            
016400*                                                                         
016500 77  WRK-MAX-AMOUNT            PIC 9(13)V99 VALUE                         
016600     9999999999999.99.                                                    
016700 77  WRK-E-CONST               PIC 9V9(08)  COMP VALUE                    
016800     2.71828183.                                                          
016900 77  WRK-FLAG-VALIDO           PIC X(01)    VALUE 'S'.                    
017000     88  WRK-PEDIDO-VALIDO         VALUE 'S'.                             
017100     88  WRK-PEDIDO-INVALIDO       VALUE 'N'.                             
017200*                                                                         
017300*====================================================                     
017400 PROCEDURE                                 DIVISION.                      
017500*====================================================                     
017600*----------------------------------------------------                     
017700 0000-PRINCIPAL                             SECTION.                      
017800*----------------------------------------------------                     
017900     PERFORM 1000-INICIALIZAR.                                            
018000     PERFORM 2000-PROCESSAR THRU 2000-99-FIM                              
018100              UNTIL WRK-FS-IRFILE EQUAL 10.                               
018200     PERFORM 3000-FINALIZAR.                                              
018300     STOP RUN.                                                            
018400*----------------------------------------------------                     
018500 0000-99-FIM.                                  EXIT.                      
018600*----------------------------------------------------                     
018700*                                                                         
018800*----------------------------------------------------                     
018900 1000-INICIALIZAR                           SECTION.                      
019000*----------------------------------------------------                     
019100     OPEN INPUT  IRFILE                                                   
019200          OUTPUT XRFILE.                                                  
019300     PERFORM 4000-TESTAR-STATUS.                                          
019400     MOVE ZERO TO WRK-CTR-LIDOS WRK-CTR-OK                                
019500                  WRK-CTR-REJEITADOS WRK-CTR-ESTOURO.                     
019600     PERFORM 1050-LER.                                                    
019700*----------------------------------------------------                     
019800 1000-99-FIM.                                  EXIT.                      
019900*----------------------------------------------------                     
020000*                                                                         
020100*----------------------------------------------------                     
020200 1050-LER                                   SECTION.                      
020300*----------------------------------------------------                     
020400     READ IRFILE.                                                         
020500     IF WRK-FS-IRFILE EQUAL 00                                            
020600        ADD 1 TO WRK-CTR-LIDOS                                            
020700     END-IF.                                                              
020800*----------------------------------------------------                     
020900 1050-99-FIM.                                  EXIT.                      
021000*----------------------------------------------------                     
021100*                                                                         
021200*----------------------------------------------------                     
021300 2000-PROCESSAR                             SECTION.                      
021400*----------------------------------------------------                     
021500     MOVE SPACES           TO FD-XR-RESULT.                               
021600     MOVE IR-REQ-ID         TO XR-REQ-ID.                                 
021700     MOVE ZERO              TO XR-FINAL-AMT XR-TOT-INT.                   
021800     PERFORM 2050-EDITAR-ENTRADA.                                         
021900     IF WRK-PEDIDO-INVALIDO                                               
022000        MOVE 'ER' TO XR-STATUS                                            
022100        ADD 1 TO WRK-CTR-REJEITADOS                                       
022200     ELSE                                                                 
022300        MOVE 'OK' TO XR-STATUS                                            
022400        COMPUTE WRK-RATE-DEC = IR-RATE-PCT / 100                          
022500        MOVE IR-YEARS TO WRK-T-ANOS                                       
022600        IF IR-COMP-FREQ EQUAL ZERO                                        
022700           PERFORM 2100-CALC-CONTINUOUS                                   
022800        ELSE                                                              
022900           PERFORM 2200-CALC-DISCRETE                                     
023000        END-IF                                                            
023100        IF XR-STATUS-ESTOURO                                              
023200           ADD 1 TO WRK-CTR-ESTOURO                                       
023300        ELSE                                                              
023400           ADD 1 TO WRK-CTR-OK                                            
023500           MOVE WRK-FINAL-AMT TO XR-FINAL-AMT                             
023600           MOVE WRK-TOT-INT   TO XR-TOT-INT                               
023700        END-IF                                                            
023800     END-IF.                                                              
023900     WRITE FD-XR-RESULT.                                                  
024000     PERFORM 1050-LER.                                                    
024100*----------------------------------------------------                     
024200 2000-99-FIM.                                  EXIT.                      
024300*----------------------------------------------------                     
024400*                                                                         
024500*----------------------------------------------------                     
024600 2050-EDITAR-ENTRADA                        SECTION.                      
024700*----------------------------------------------------                     
024800*    02/03/83 JLP - PRINCIPAL, TAXA E PRAZO DEVEM SER                     
024900*    NUMERICOS; FREQUENCIA DEVE SER ZERO (CONTINUO) OU                    
025000*    POSITIVA.                                                            
025100*                                                                         
025200     SET WRK-PEDIDO-VALIDO TO TRUE.                                       
025300     IF IR-PRINCIPAL  NOT NUMERIC                                         
025400     OR IR-RATE-PCT   NOT NUMERIC                                         
025500     OR IR-YEARS      NOT NUMERIC                                         
025600     OR IR-COMP-FREQ  NOT NUMERIC                                         
025700        SET WRK-PEDIDO-INVALIDO TO TRUE                                   
025800     END-IF.                                                              
025900*----------------------------------------------------                     
026000 2050-99-FIM.                                  EXIT.                      
026100*----------------------------------------------------                     
026200*                                                                         
026300*----------------------------------------------------                     
026400 2100-CALC-CONTINUOUS                       SECTION.                      
026500*----------------------------------------------------                     
026600*    21/06/94 MDS - REGIME CONTINUO: MONTANTE = P*E**(R*T).               
026700*    SE R*T > 700 O CAMPO DE RESULTADO ESTOURARIA - 'OV'.                 
026800*                                                                         
026900     MOVE 'OK' TO XR-STATUS.                                              
027000     IF WRK-RATE-DEC EQUAL ZERO                                           
027100        MOVE IR-PRINCIPAL TO WRK-FINAL-AMT                                
027200        MOVE ZERO         TO WRK-TOT-INT                                  
027300     ELSE                                                                 
027400        COMPUTE WRK-RT = WRK-RATE-DEC * WRK-T-ANOS                        
027500        IF WRK-RT > 700                                                   
027600           MOVE 'OV' TO XR-STATUS                                         
027700        ELSE                                                              
027800           MOVE WRK-RT TO WRK-EXP-X                                       
027900           PERFORM 2300-CALC-EXP THRU 2300-99-FIM                         
028000           COMPUTE WRK-FINAL-AMT ROUNDED =                                
028100                   IR-PRINCIPAL * WRK-EXP-RESULT                          
028200           IF WRK-FINAL-AMT > WRK-MAX-AMOUNT                              
028300              MOVE 'OV' TO XR-STATUS                                      
028400           ELSE                                                           
028500              COMPUTE WRK-TOT-INT ROUNDED =                               
028600                      WRK-FINAL-AMT - IR-PRINCIPAL                        
028700              IF WRK-TOT-INT < ZERO                                       
028800                 MOVE ZERO TO WRK-TOT-INT                                 
028900              END-IF                                                      
029000           END-IF                                                         
029100        END-IF                                                            
029200     END-IF.                                                              
029300*----------------------------------------------------                     
029400 2100-99-FIM.                                  EXIT.                      
029500*----------------------------------------------------                     
029600*                                                                         
029700*----------------------------------------------------                     
029800 2200-CALC-DISCRETE                         SECTION.                      
029900*----------------------------------------------------                     
030000*    19/07/85 JLP - REGIME DISCRETO: MONTANTE =                           
030100*    P*(1+R/N)**(N*T), N = FREQUENCIA DE COMPOSICAO.                      
030200*                                                                         
030300     MOVE 'OK' TO XR-STATUS.                                              
030400     COMPUTE WRK-I-PERIODICA = WRK-RATE-DEC / IR-COMP-FREQ.               
030500     COMPUTE WRK-N-PERIODOS ROUNDED =                                     
030600             IR-COMP-FREQ * WRK-T-ANOS.                                   
030700     COMPUTE WRK-POWER-BASE = 1 + WRK-I-PERIODICA.                        
030800     MOVE WRK-N-PERIODOS TO WRK-POWER-SUB.                                
030900     PERFORM 2900-POWER-LOOP THRU 2900-99-FIM.                            
031000     COMPUTE WRK-FINAL-AMT ROUNDED =                                      
031100             IR-PRINCIPAL * WRK-POWER-RESULT.                             
031200     IF WRK-FINAL-AMT > WRK-MAX-AMOUNT                                    
031300        MOVE 'OV' TO XR-STATUS                                            
031400     ELSE                                                                 
031500        COMPUTE WRK-TOT-INT ROUNDED =                                     
031600                WRK-FINAL-AMT - IR-PRINCIPAL                              
031700        IF WRK-TOT-INT < ZERO                                             
031800           MOVE ZERO TO WRK-TOT-INT                                       
031900        END-IF                                                            
032000     END-IF.                                                              
032100*----------------------------------------------------                     
032200 2200-99-FIM.                                  EXIT.                      
032300*----------------------------------------------------                     
032400*                                                                         
032500*----------------------------------------------------                     
032600 2300-CALC-EXP                              SECTION.                      
032700*----------------------------------------------------                     
032800*    21/06/94 MDS - CALCULA WRK-EXP-RESULT = E**WRK-EXP-X                 
032900*    SEPARANDO PARTE INTEIRA (POTENCIA DA CONSTANTE 'E'                   
033000*    PELA ROTINA 2900) E PARTE FRACIONARIA (SERIE DE                      
033100*    TAYLOR, CONVERGE RAPIDO POIS A FRACAO E MENOR QUE 1).                
033200*                                                                         
033300     MOVE WRK-EXP-X        TO WRK-EXP-INT-PART.                           
033400     COMPUTE WRK-EXP-FRAC-PART =                                          
033500             WRK-EXP-X - WRK-EXP-INT-PART.                                
033600*                                                                         
033700     MOVE WRK-E-CONST      TO WRK-POWER-BASE.                             
033800     MOVE WRK-EXP-INT-PART TO WRK-POWER-SUB.                              
033900     PERFORM 2900-POWER-LOOP THRU 2900-99-FIM.                            
034000*                                                                         
034100     MOVE 1 TO WRK-EXP-TERMO WRK-EXP-SOMA.                                
034200     MOVE 0 TO WRK-EXP-SUB.                                               
034300     PERFORM 2310-TAYLOR-TERMO THRU 2310-99-FIM                           
034400              VARYING WRK-EXP-SUB FROM 1 BY 1                             
034500              UNTIL WRK-EXP-SUB > 20.                                     
034600*                                                                         
034700     COMPUTE WRK-EXP-RESULT ROUNDED =                                     
034800             WRK-POWER-RESULT * WRK-EXP-SOMA.                             
034900*----------------------------------------------------                     
035000 2300-99-FIM.                                  EXIT.                      
035100*----------------------------------------------------                     
035200*                                                                         
035300*----------------------------------------------------                     
035400 2310-TAYLOR-TERMO                          SECTION.                      
035500*----------------------------------------------------                     
035600*    TERMO(N) = TERMO(N-1) * X / N ; SOMA = SOMA + TERMO(N).              
035700*                                                                         
035800     COMPUTE WRK-EXP-TERMO ROUNDED =                                      
035900             (WRK-EXP-TERMO * WRK-EXP-FRAC-PART)                          
036000             / WRK-EXP-SUB.                                               
036100     ADD WRK-EXP-TERMO TO WRK-EXP-SOMA.                                   
036200*----------------------------------------------------                     
036300 2310-99-FIM.                                  EXIT.                      
036400*----------------------------------------------------                     
036500*                                                                         
036600*----------------------------------------------------                     
036700 2900-POWER-LOOP                            SECTION.                      
036800*----------------------------------------------------                     
036900*    19/07/85 JLP - WRK-POWER-RESULT = WRK-POWER-BASE                     
037000*    ELEVADO A WRK-POWER-SUB (EXPOENTE INTEIRO), POR                      
037100*    MULTIPLICACAO REPETIDA - SEM FUNCAO INTRINSECA.                      
037200*                                                                         
037300     MOVE 1 TO WRK-POWER-RESULT.                                          
037400     IF WRK-POWER-SUB > ZERO                                              
037500        PERFORM 2910-POWER-STEP THRU 2910-99-FIM                          
037600                 WRK-POWER-SUB TIMES                                      
037700     END-IF.                                                              
037800*----------------------------------------------------                     
037900 2900-99-FIM.                                  EXIT.                      
038000*----------------------------------------------------                     
038100*                                                                         
038200*----------------------------------------------------                     
038300 2910-POWER-STEP                            SECTION.                      
038400*----------------------------------------------------                     
038500     COMPUTE WRK-POWER-RESULT ROUNDED =                                   
038600             WRK-POWER-RESULT * WRK-POWER-BASE.                           
038700*----------------------------------------------------                     
038800 2910-99-FIM.                                  EXIT.                      
038900*----------------------------------------------------                     
039000*                                                                         
039100*----------------------------------------------------                     
039200 3000-FINALIZAR                             SECTION.                      
039300*----------------------------------------------------                     
039400     CLOSE IRFILE XRFILE.                                                 
039500     MOVE WRK-CTR-LIDOS      TO WRK-CTR-LIDOS-ED.                         
039600     MOVE WRK-CTR-OK         TO WRK-CTR-OK-ED.                            
039700     MOVE WRK-CTR-REJEITADOS TO WRK-CTR-REJ-ED.                           
039800     MOVE WRK-CTR-ESTOURO    TO WRK-CTR-OV-ED.                            
039900     DISPLAY ' '.                                                         
040000     DISPLAY 'FC1INTR - TOTAIS DE CONTROLE - INTEREST-CALC'.              
040100     DISPLAY 'REGISTROS LIDOS    : ' WRK-CTR-LIDOS-ED.                    
040200     DISPLAY 'PROCESSADOS OK     : ' WRK-CTR-OK-ED.                       
040300     DISPLAY 'REJEITADOS (ER)    : ' WRK-CTR-REJ-ED.                      
040400     DISPLAY 'ESTOURADOS (OV)    : ' WRK-CTR-OV-ED.                       
040500*----------------------------------------------------                     
040600 3000-99-FIM.                                  EXIT.                      
040700*----------------------------------------------------                     
040800*                                                                         
040900*----------------------------------------------------                     
041000 4000-TESTAR-STATUS                         SECTION.                      
041100*----------------------------------------------------                     
041200     IF WRK-FS-IRFILE NOT EQUAL 0                                         
041300        MOVE 'FC1INTR'           TO WRK-PROGRAMA                          
041400        MOVE '1000'              TO WRK-SECAO                             
041500        MOVE 'ERRO NO OPEN IRFILE' TO WRK-MENSAGEM                        
041600        MOVE WRK-FS-IRFILE       TO WRK-STATUS                            
041700        PERFORM 9000-ERRO                                                 
041800     END-IF.                                                              
041900     IF WRK-FS-XRFILE NOT EQUAL 0                                         
042000        MOVE 'FC1INTR'           TO WRK-PROGRAMA                          
042100        MOVE '1000'              TO WRK-SECAO                             
042200        MOVE 'ERRO NO OPEN XRFILE' TO WRK-MENSAGEM                        
042300        MOVE WRK-FS-XRFILE       TO WRK-STATUS                            
042400        PERFORM 9000-ERRO                                                 
042500     END-IF.                                                              
042600*----------------------------------------------------                     
042700 4000-99-FIM.                                  EXIT.                      
042800*----------------------------------------------------                     
042900*                                                                         
043000*----------------------------------------------------                     
043100 9000-ERRO                                  SECTION.                      
043200*----------------------------------------------------                     
043300     DISPLAY WRK-MENSAGEM.                                                
043400     CALL 'GRAVALOG' USING WRK-DADOS.                                     
043500     GOBACK.                                                              
043600*----------------------------------------------------                     
043700 9000-99-FIM.                                  EXIT.                      
043800*----------------------------------------------------                     
