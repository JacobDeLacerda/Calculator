000100*===================================================*                     
000200* BOOK    : FCSREC                                  *                     
000300* AUTOR   : J. L. PRANTE                             *                    
000400* EMPRESA : FOURSYS                                  *                    
000500* OBJETIVO: LAYOUT DO REGISTRO DE PEDIDO DE CALCULO  *                    
000600*           DE VALOR FUTURO COM APORTES PERIODICOS   *                    
000700*           (ENTRADA) E DO REGISTRO DE RESULTADO     *                    
000800*           (SAIDA) DA UNIDADE SAVINGS-CALC.         *                    
000900*---------------------------------------------------*                     
001000*     AMENDMENT HISTORY                                                   
001100*                                                                         
001200*     DATE       AUTOR   CHAMADO     DESCRICAO                            
001300*     -------    -----   --------    --------------------                 
001400*     11/05/84   JLP     FC-0012     VERSAO INICIAL.              FC0012  
001500*     17/09/90   RMS     FC-0102     AMPLIADO RESULTADO PARA              
001600*                                    13 INTEIROS, MESMO AJUSTE            
001700*                                    FEITO EM FCIREC.             FC0102  
001800*     30/04/96   WBC     FC-0199     FILLER DE ENTRADA AMPLIADO           
001900*                                    DE 5 PARA 6 BYTES PARA               
002000*                                    FECHAR O REGISTRO EM 50.     FC0199  
002100*     09/02/99   CAF     FC-0240     REVISAO ANO 2000, SEM                
002200*                                    CAMPOS DE DATA AFETADOS.     Y2K0240 
002300*===================================================*                     
002400*                                                                         
002500*    REGISTRO DE ENTRADA - PEDIDO DE CALCULO DE VALOR FUTURO              
002600*    DE UM PRINCIPAL MAIS APORTES PERIODICOS REGULARES.                   
002700*    ARQUIVO LINE SEQUENTIAL DE 50 BYTES.                                 
002800*                                                                         
002900 01  FD-SR-REQUEST.                                                       
003000     05  SR-REQ-ID             PIC X(06).                                 
003100     05  SR-PRINCIPAL          PIC 9(09)V99.                              
003200     05  SR-RATE-PCT           PIC 9(03)V9(04).                           
003300     05  SR-YEARS              PIC 9(03)V99.                              
003400     05  SR-COMP-FREQ          PIC 9(03).                                 
003500     05  SR-CONTRIB-AMT        PIC 9(07)V99.                              
003600     05  SR-CONTRIB-FREQ       PIC 9(03).                                 
003700     05  FILLER                PIC X(06).                                 
003800*                                                                         
003900*    VISAO BRUTA (RAW) DO REGISTRO DE ENTRADA.                            
004000*                                                                         
004100 01  SR-REQUEST-RAW REDEFINES FD-SR-REQUEST.                              
004200     05  FILLER                PIC X(50).                                 
004300*                                                                         
004400*    REGISTRO DE SAIDA - RESULTADO DO CALCULO DE POUPANCA.                
004500*    ARQUIVO LINE SEQUENTIAL DE 61 BYTES.                                 
004600*                                                                         
004700 01  FD-SV-RESULT.                                                        
004800     05  SV-REQ-ID             PIC X(06).                                 
004900     05  SV-STATUS             PIC X(02).                                 
005000         88  SV-STATUS-OK          VALUE 'OK'.                            
005100         88  SV-STATUS-ERRO        VALUE 'ER'.                            
005200         88  SV-STATUS-ESTOURO     VALUE 'OV'.                            
005300     05  SV-FUTURE-VAL         PIC 9(13)V99.                              
005400     05  SV-TOT-CONTRIB        PIC 9(13)V99.                              
005500     05  SV-TOT-INT            PIC 9(13)V99.                              
005600     05  FILLER                PIC X(08).                                 
005700*                                                                         
005800*    VISAO BRUTA (RAW) DO REGISTRO DE RESULTADO.                          
005900*                                                                         
006000 01  SV-RESULT-RAW REDEFINES FD-SV-RESULT.                                
006100     05  FILLER                PIC X(61).                                 
