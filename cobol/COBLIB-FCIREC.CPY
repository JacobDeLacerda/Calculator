000100*===================================================*                     
000200* BOOK    : FCIREC                                  *                     
000300* AUTOR   : J. L. PRANTE                             *                    
000400* EMPRESA : FOURSYS                                  *                    
000500* OBJETIVO: LAYOUT DO REGISTRO DE PEDIDO DE CALCULO  *                    
000600*           DE JUROS COMPOSTOS (ENTRADA) E DO        *                    
000700*           REGISTRO DE RESULTADO (SAIDA) DA UNIDADE *                    
000800*           INTEREST-CALC DA SUITE FINCALC PRO.      *                    
000900*---------------------------------------------------*                     
001000*     AMENDMENT HISTORY                                                   
001100*                                                                         
001200*     DATE       AUTOR   CHAMADO     DESCRICAO                            
001300*     -------    -----   --------    --------------------                 
001400*     02/03/83   JLP     FC-0001     VERSAO INICIAL - LAYOUT              
001500*                                    COM TAXA EM 4 CASAS E                
001600*                                    FREQUENCIA 0=CONTINUO.       FC0001  
001700*     17/09/90   RMS     FC-0102     AMPLIADO RESULTADO PARA              
001800*                                    13 INTEIROS, EVITANDO                
001900*                                    ESTOURO EM PRAZOS LONGOS.    FC0102  
002000*     09/02/99   CAF     FC-0240     REVISAO ANO 2000, SEM                
002100*                                    CAMPOS DE DATA AFETADOS.     Y2K0240 
002200*===================================================*                     
002300*                                                                         
002400*    REGISTRO DE ENTRADA - PEDIDO DE CALCULO DE JUROS                     
002500*    COMPOSTOS SOBRE UM UNICO PRINCIPAL.  ARQUIVO LINE                    
002600*    SEQUENTIAL DE 34 BYTES, UM PEDIDO POR LINHA.                         
002700*                                                                         
002800 01  FD-IR-REQUEST.                                                       
002900     05  IR-REQ-ID             PIC X(06).                                 
003000     05  IR-PRINCIPAL          PIC 9(09)V99.                              
003100     05  IR-RATE-PCT           PIC 9(03)V9(04).                           
003200     05  IR-YEARS              PIC 9(03)V99.                              
003300     05  IR-COMP-FREQ          PIC 9(03).                                 
003400     05  FILLER                PIC X(02).                                 
003500*                                                                         
003600*    VISAO BRUTA (RAW) DO REGISTRO DE ENTRADA, USADA PELAS                
003700*    ROTINAS DE VALIDACAO DE CAMPO NAO-NUMERICO.                          
003800*                                                                         
003900 01  IR-REQUEST-RAW REDEFINES FD-IR-REQUEST.                              
004000     05  FILLER                PIC X(34).                                 
004100*                                                                         
004200*    REGISTRO DE SAIDA - RESULTADO DO CALCULO DE JUROS                    
004300*    COMPOSTOS.  ARQUIVO LINE SEQUENTIAL DE 46 BYTES.                     
004400*                                                                         
004500 01  FD-XR-RESULT.                                                        
004600     05  XR-REQ-ID             PIC X(06).                                 
004700     05  XR-STATUS             PIC X(02).                                 
004800         88  XR-STATUS-OK          VALUE 'OK'.                            
004900         88  XR-STATUS-ERRO        VALUE 'ER'.                            
005000         88  XR-STATUS-ESTOURO     VALUE 'OV'.                            
005100     05  XR-FINAL-AMT          PIC 9(13)V99.                              
005200     05  XR-TOT-INT            PIC 9(13)V99.                              
005300     05  FILLER                PIC X(08).                                 
005400*                                                                         
005500*    VISAO BRUTA (RAW) DO REGISTRO DE RESULTADO, USADA PELA               
005600*    ROTINA DE GRAVACAO DIRETA DO FD-XR-RESULT.                           
005700*                                                                         
005800 01  XR-RESULT-RAW REDEFINES FD-XR-RESULT.                                
005900     05  FILLER                PIC X(46).                                 
