000100*===================================================*                     
000200* BOOK    : FCCTRL                                  *                     
000300* AUTOR   : J. L. PRANTE                             *                    
000400* EMPRESA : FOURSYS                                  *                    
000500* OBJETIVO: CONTADORES DE CONTROLE DE FIM DE JOB     *                    
000600*           COMPARTILHADOS PELOS TRES PROGRAMAS DA   *                    
000700*           SUITE FINCALC PRO (JUROS, POUPANCA E     *                    
000800*           EMPRESTIMO) E SUAS VERSOES EDITADAS PARA *                    
000900*           O RELATORIO DE TOTAIS DE CONTROLE.       *                    
001000*---------------------------------------------------*                     
001100*     AMENDMENT HISTORY                                                   
001200*                                                                         
001300*     DATE       AUTOR   CHAMADO     DESCRICAO                            
001400*     -------    -----   --------    --------------------                 
001500*     02/03/83   JLP     FC-0001     VERSAO INICIAL.              FC0001  
001600*     21/06/87   MCS     FC-0055     INCLUIDO CONTADOR DE                 
001700*                                    ESTOURO (OV) SEPARADO DO             
001800*                                    CONTADOR DE REJEITADOS.      FC0055  
001900*     09/02/99   CAF     FC-0240     REVISAO ANO 2000, SEM                
002000*                                    CAMPOS DE DATA AFETADOS.     Y2K0240 
002100*===================================================*                     
002200*                                                                         
002300*    CONTADORES BINARIOS DE CONTROLE (COMP) - UM JOGO POR                 
002400*    PROGRAMA, ZERADOS EM 1000-INICIALIZAR.                               
002500*                                                                         
002600 01  WRK-CONTROLES.                                                       
002700     05  WRK-CTR-LIDOS         PIC 9(07)  COMP VALUE ZERO.                
002800     05  WRK-CTR-OK            PIC 9(07)  COMP VALUE ZERO.                
002900     05  WRK-CTR-REJEITADOS    PIC 9(07)  COMP VALUE ZERO.                
003000     05  WRK-CTR-ESTOURO       PIC 9(07)  COMP VALUE ZERO.                
003100     05  FILLER                PIC X(08)  VALUE SPACES.                   
003200*                                                                         
003300*    VISAO EDITADA DOS CONTADORES PARA O DISPLAY DE FIM                   
003400*    DE JOB (TOTAIS DE CONTROLE).                                         
003500*                                                                         
003600 01  WRK-CONTROLES-ED.                                                    
003700     05  WRK-CTR-LIDOS-ED      PIC ZZZ,ZZ9.                               
003800     05  FILLER                PIC X(02)  VALUE SPACES.                   
003900     05  WRK-CTR-OK-ED         PIC ZZZ,ZZ9.                               
004000     05  FILLER                PIC X(02)  VALUE SPACES.                   
004100     05  WRK-CTR-REJ-ED        PIC ZZZ,ZZ9.                               
004200     05  FILLER                PIC X(02)  VALUE SPACES.                   
004300     05  WRK-CTR-OV-ED         PIC ZZZ,ZZ9.                               
004400     05  FILLER                PIC X(30)  VALUE SPACES.                   
